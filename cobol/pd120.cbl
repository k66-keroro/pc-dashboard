000100*****************************************************************
000200*                                                                *
000300*                    PC Stock Stagnation Summary                *
000400*                                                                *
000500*     Runs after pd100 has refreshed the WIP/stock stores.      *
000600*     Joins the plant P100 stock extract to the storage         *
000700*     location master, keeps only the factory PC stock, and     *
000800*     breaks it out by stagnation band and whole year.          *
000900*                                                                *
001000*****************************************************************
001100 identification          division.
001200*================================
001300*
001400 program-id.              pd120.
001500 author.                  T NAKAMURA.
001600 installation.            PC ASSY WORKS - TAKASU PLANT.
001700 date-written.            12/11/95.
001800 date-compiled.
001900 security.                Company confidential - PC Mfg Div MIS.
002000*
002100*    Remarks.             Written for the quarterly excess and
002200*                         obsolete stock review - Materials wanted
002300*                         PC factory stock broken into the same
002400*                         2yr/1yr/under-1yr bands the auditors
002500*                         use, instead of one flat PC stock total.
002600*
002700*    Called modules.      None.
002800*
002900*    Files used :
003000*                         ZS65STOR  Plant stock store, input.
003100*                         SLOCSTOR  Storage loc master, input.
003200*                         PCSTOCKR  PC stock summary report,
003300*                                   output.
003400*
003500*    Error messages used.
003600*    Program specific:
003700*                         PD120 - PD122.
003800*
003900* Changes:
004000* 12/11/95 tnk - 1.00.00  Created.
004100* 09/30/99 rkt - 1.00.01  Y2K - recompiled and resigned off
004200*                         against the reworked copybooks; no date
004300*                         math of our own to fix.
004400* 03/14/02 kha - 1.01.00  Storage location table Occurs raised
004500*                         to 2000 after the Takasu plant added
004600*                         the new high-bay locations.
004700* 05/11/04 mts - 1.01.01  Stagnant-Years bound to 99 with an
004800*                         overflow message instead of a subscript
004900*                         abend, matching pd110/pd100's guards.
005000* 06/22/26 tnk - 1.01.02  Category text had been romanised on
005100*                         this terminal - report spec calls for
005200*                         the Kanji wording, restored as-is and
005300*                         widened x(12) -> x(13) to hold it.
005400* 06/22/26 kha - 1.01.03  Range PERFORMs rewritten one-line
005500*                         "perform X through Y" per shop style,
005600*                         no logic change.
005700* 06/22/26 tnk - 1.01.04  Dropped the copy of wspddate.cob - it
005800*                         was never referenced here.  Band cutoff
005900*                         (2yr/1yr) is now a small table searched
006000*                         in aa032 instead of nested IFs, and the
006100*                         PCSTOCKR line is blanked whole ahead of
006200*                         each STRING build.
006300*
006400*****************************************************************
006500*
006600 environment              division.
006700*================================
006800*
006900 configuration            section.
007000 source-computer.         PC-MFG-HOST.
007100 object-computer.         PC-MFG-HOST.
007200 special-names.
007300     C01 is TOP-OF-FORM
007400     class PD-Digits is "0" through "9"
007500     UPSI-0 on status is PD-Rerun-Sw
007600            off status is PD-Normal-Sw.
007700*
007800 input-output             section.
007900 file-control.
008000     select PD-Zs65-Store-File assign to "ZS65STOR"
008100            organization is sequential
008200            file status is WS-Zs65-Status.
008300     select PD-Sloc-Store-File assign to "SLOCSTOR"
008400            organization is sequential
008500            file status is WS-Sloc-Status.
008600     select Stock-Rpt-File assign to "PCSTOCKR"
008700            organization is line sequential
008800            file status is WS-Stock-Rpt-Status.
008900*
009000 data                     division.
009100*================================
009200*
009300 file                     section.
009400*
009500 fd  PD-Zs65-Store-File.
009600 copy "wspdzs65.cob".
009700*
009800 fd  PD-Sloc-Store-File.
009900 copy "wspdsloc.cob".
010000*
010100 fd  Stock-Rpt-File.
010200 01  Stock-Rpt-Line.
010300     03  Stock-Rpt-Text        pic x(50).
010400     03  filler                pic x(20).
010500* Flat view so the whole record - filler included - can be
010600* blanked in one move ahead of each STRING build.
010700*
010800 01  Stock-Rpt-Line-R redefines Stock-Rpt-Line
010900                           pic x(70).
011000*
011100 working-storage          section.
011200*----------------------
011300 77  Prog-Name                 pic x(15) value "PD120 (1.01.04)".
011400*
011500 01  WS-Data.
011600     03  WS-Zs65-Status        pic xx.
011700     03  WS-Sloc-Status        pic xx.
011800     03  WS-Stock-Rpt-Status   pic xx.
011900     03  WS-Tab-Char           pic x    value x"09".
012000     03  WS-Eof-Sw             pic x.
012100         88  PD-Eof                     value "Y".
012200     03  WS-Found-Sw           pic x.
012300         88  PD-Key-Found                value "Y".
012400     03  WS-Band-Found-Sw      pic x.
012500         88  PD-Band-Found               value "Y".
012600*
012700 01  WS-Counters.
012800     03  WS-Zs65-Rows-Read     pic 9(7)   comp   value zero.
012900     03  WS-Zs65-Rows-Kept     pic 9(7)   comp   value zero.
013000     03  WS-Sloc-Table-Count   pic 9(5)   comp   value zero.
013100     03  WS-Overflow-Count     pic 9(5)   comp   value zero.
013200     03  WS-Stock-Lines-Wrtn   pic 9(3)   comp   value zero.
013300*
013400* Storage location master, loaded whole from SLOCSTOR ahead of
013500* the ZS65 pass and searched by Storage-Location - the master is
013600* small enough that keeping it in memory beats a re-read per row.
013700*
013800 01  PD-Sloc-Tab.
013900     03  Sl-Entries        occurs 2000
014000                             indexed by Sl-Ix.
014100         05  Sl-Storage-Location pic x(4).
014200         05  Sl-Inv-Rpt-Category pic x(10).
014300         05  Sl-Factory-Stock-Cat pic x(3).
014400     03  Sl-Count              pic 9(5)   comp   value zero.
014500*
014600 copy "wspdstktb.cob".
014700*
014800* Category text is the exact wording MM's stock report has always
014900* used - "a./b./c." plus the Kanji year phrase - not a romanised
015000* stand-in; the PC Div spreadsheet macro keys off these bytes.
015100 01  WS-Band-Labels.
015200     03  filler                pic x(13) value "a. 2年以上".
015300     03  filler                pic x(13) value "b. 1年以上".
015400     03  filler                pic x(13) value "c. 1年未満".
015500 01  WS-Band-Table redefines WS-Band-Labels.
015600     03  WS-Band-Text          pic x(13) occurs 3.
015700*
015800* Stagnation-band cutoffs, in days - over 730 is the 2yr band,
015900* over 365 the 1yr band, else under-1yr.  Table-driven so a new
016000* aging tier the auditors ask for is a one-line table change
016100* instead of another nested IF.
016200*
016300 01  WS-Band-Bounds.
016400     03  filler                pic s9(5) comp value 730.
016500     03  filler                pic s9(5) comp value 365.
016600 01  WS-Band-Bounds-R redefines WS-Band-Bounds.
016700     03  WS-Band-Bound         pic s9(5) comp occurs 2
016800                                 indexed by WS-Bb-Ix.
016900*
017000 01  WS-Years-Work             pic 9(5)   comp.
017100*
017200 01  WS-Print-Work.
017300     03  WS-P-Year             pic 9(2).
017400     03  WS-P-Amt              pic 9(11).
017500     03  WS-P-Cnt              pic 9(7).
017600*
017700 01  Error-Messages.
017800     03  PD120    pic x(40) value
017900         "PD120 Plant stock store ZS65STOR empty".
018000     03  PD121    pic x(30) value
018100         "PD121 Storage location table overflow".
018200     03  PD122    pic x(35) value
018300         "PD122 Stagnant years capped at 99".
018400*
018500 procedure division.
018600*===================
018700*
018800 aa000-Main                    section.
018900***************************************
019000*
019100     perform  aa010-Load-Sloc-Tab through aa010-Exit.
019200     perform  aa025-Zero-Stock-Tab through aa025-Exit
019300              varying Stk-Band-Ix from 1 by 1
019400              until Stk-Band-Ix > 3
019500              after Stk-Yr-Ix from 1 by 1
019600              until Stk-Yr-Ix > 100.
019700*
019800     open     input PD-Zs65-Store-File.
019900     if       WS-Zs65-Status not = "00"
020000              display PD120
020100              goback.
020200     move     "N" to WS-Eof-Sw.
020300     perform  aa030-Process-Zs65-Row through aa030-Exit
020400              until PD-Eof.
020500     close    PD-Zs65-Store-File.
020600     if       WS-Zs65-Rows-Read = zero
020700              display PD120.
020800*
020900     perform  zz050-Print-Stock-Report through zz050-Exit.
021000     perform  zz090-Run-Summary through zz090-Exit.
021100     goback.
021200*
021300 aa000-Exit.  exit section.
021400*
021500 aa010-Load-Sloc-Tab            section.
021600***************************************
021700*
021800     open     input PD-Sloc-Store-File.
021900     if       WS-Sloc-Status not = "00"
022000              go to aa010-Exit.
022100     move     "N" to WS-Eof-Sw.
022200     perform  aa011-Read-Sloc-Row through aa011-Exit
022300              until PD-Eof.
022400     close    PD-Sloc-Store-File.
022500     move     Sl-Count to WS-Sloc-Table-Count.
022600*
022700 aa010-Exit.  exit section.
022800*
022900 aa011-Read-Sloc-Row            section.
023000***************************************
023100*
023200     read     PD-Sloc-Store-File
023300              at end
023400                       move "Y" to WS-Eof-Sw
023500                       go to aa011-Exit
023600     end-read.
023700     if       Sl-Count < 2000
023800              add      1 to Sl-Count
023900              move     Sloc-Storage-Location
024000                       to Sl-Storage-Location (Sl-Count)
024100              move     Sloc-Inv-Rpt-Category
024200                       to Sl-Inv-Rpt-Category (Sl-Count)
024300              move     Sloc-Factory-Stock-Cat
024400                       to Sl-Factory-Stock-Cat (Sl-Count)
024500     else
024600              display  PD121.
024700*
024800 aa011-Exit.  exit section.
024900*
025000 aa025-Zero-Stock-Tab            section.
025100***************************************
025200*
025300     move     "N" to Stk-Seen (Stk-Band-Ix, Stk-Yr-Ix).
025400     move     zero to Stk-Amt (Stk-Band-Ix, Stk-Yr-Ix)
025500                       Stk-Cnt (Stk-Band-Ix, Stk-Yr-Ix).
025600*
025700 aa025-Exit.  exit section.
025800*
025900 aa030-Process-Zs65-Row         section.
026000***************************************
026100*
026200     read     PD-Zs65-Store-File
026300              at end
026400                       move "Y" to WS-Eof-Sw
026500                       go to aa030-Exit
026600     end-read.
026700     add      1 to WS-Zs65-Rows-Read.
026800*
026900     move     "N" to WS-Found-Sw.
027000     perform  aa031-Find-Sloc-Slot through aa031-Exit
027100              varying Sl-Ix from 1 by 1
027200              until Sl-Ix > Sl-Count or PD-Key-Found.
027300     if       not PD-Key-Found
027400              go to aa030-Exit.
027500     if       Sl-Inv-Rpt-Category (Sl-Ix) not = "3_PC"
027600              go to aa030-Exit.
027700     if       Sl-Factory-Stock-Cat (Sl-Ix) not = "Yes"
027800              go to aa030-Exit.
027900     add      1 to WS-Zs65-Rows-Kept.
028000*
028100     move     "N" to WS-Band-Found-Sw.
028200     perform  aa032-Check-Band-Bound through aa032-Exit
028300              varying WS-Bb-Ix from 1 by 1
028400              until WS-Bb-Ix > 2 or PD-Band-Found.
028500     if       not PD-Band-Found
028600              set      Stk-Band-Ix to 3.
028700     compute  WS-Years-Work = Zs65-Stagnant-Days / 365.
028800     if       WS-Years-Work > 99
028900              move     99 to WS-Years-Work
029000              add      1 to WS-Overflow-Count
029100              display  PD122.
029200     set      Stk-Yr-Ix to WS-Years-Work.
029300     set      Stk-Yr-Ix up by 1.
029400*
029500     set      Stk-Yr-Seen (Stk-Band-Ix, Stk-Yr-Ix) to true.
029600     add      1 to Stk-Cnt (Stk-Band-Ix, Stk-Yr-Ix).
029700     add      Zs65-Available-Value
029800              to Stk-Amt (Stk-Band-Ix, Stk-Yr-Ix).
029900*
030000 aa030-Exit.  exit section.
030100*
030200 aa031-Find-Sloc-Slot           section.
030300***************************************
030400*
030500     if       Sl-Storage-Location (Sl-Ix) = Zs65-Storage-Location
030600              set      PD-Key-Found to true.
030700*
030800 aa031-Exit.  exit section.
030900*
031000 aa032-Check-Band-Bound         section.
031100***************************************
031200*
031300     if       Zs65-Stagnant-Days > WS-Band-Bound (WS-Bb-Ix)
031400              set      Stk-Band-Ix to WS-Bb-Ix
031500              set      PD-Band-Found to true.
031600*
031700 aa032-Exit.  exit section.
031800*
031900 zz050-Print-Stock-Report       section.
032000***************************************
032100*
032200     open     output Stock-Rpt-File.
032300     if       WS-Stock-Rpt-Status not = "00"
032400              go to zz050-Exit.
032500     perform  zz051-Print-One-Band through zz051-Exit
032600              varying Stk-Band-Ix from 1 by 1
032700              until Stk-Band-Ix > 3.
032800     close    Stock-Rpt-File.
032900*
033000 zz050-Exit.  exit section.
033100*
033200 zz051-Print-One-Band            section.
033300***************************************
033400*
033500     perform  zz052-Print-One-Year through zz052-Exit
033600              varying Stk-Yr-Ix from 1 by 1
033700              until Stk-Yr-Ix > 100.
033800*
033900 zz051-Exit.  exit section.
034000*
034100 zz052-Print-One-Year            section.
034200***************************************
034300*
034400     if       not Stk-Yr-Seen (Stk-Band-Ix, Stk-Yr-Ix)
034500              go to zz052-Exit.
034600     compute  WS-P-Year = Stk-Yr-Ix - 1.
034700     move     Stk-Amt (Stk-Band-Ix, Stk-Yr-Ix) to WS-P-Amt.
034800     move     Stk-Cnt (Stk-Band-Ix, Stk-Yr-Ix) to WS-P-Cnt.
034900     move     spaces to Stock-Rpt-Line-R.
035000     string   WS-Band-Text (Stk-Band-Ix) WS-Tab-Char
035100              WS-P-Year WS-Tab-Char
035200              WS-P-Amt WS-Tab-Char
035300              WS-P-Cnt
035400              delimited by size into Stock-Rpt-Text.
035500     write    Stock-Rpt-Line.
035600     add      1 to WS-Stock-Lines-Wrtn.
035700*
035800 zz052-Exit.  exit section.
035900*
036000 zz090-Run-Summary              section.
036100***************************************
036200*
036300     display  "PD120 PC STOCK SUMMARY -".
036400     display  "  Zs65 rows read/kept : " WS-Zs65-Rows-Read "/"
036500              WS-Zs65-Rows-Kept.
036600     display  "  Sloc table entries  : " WS-Sloc-Table-Count.
036700     display  "  Stagnant-Yrs capped : " WS-Overflow-Count.
036800     display  "  Stock lines written : " WS-Stock-Lines-Wrtn.
036900*
037000 zz090-Exit.  exit section.
037100*
