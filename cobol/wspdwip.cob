000100*******************************************
000200*                                          *
000300*  Record Definition For WIP Detail       *
000400*        Extract File                     *
000500*     Uses Wip-Order-No + Wip-Item-Code   *
000600*                                          *
000700*******************************************
000800* File size 168 bytes.
000900*
001000* 05/04/26 vbc - Created.
001100* 08/04/26 vbc - Split cost into Material/Expense per MM request.
001200*
001300 01  PD-Wip-Record.
001400     03  Wip-Type              pic x(4).
001500     03  Wip-Plant             pic x(4).
001600     03  Wip-Mrp-Controller    pic x(3).
001700     03  Wip-Factory-Name      pic x(20).
001800     03  Wip-Line-Name         pic x(20).
001900     03  Wip-Order-No          pic x(12).
002000     03  Wip-Item-Text         pic x(40).
002100     03  Wip-Amount-Jpy        pic s9(11)  comp-3.
002200     03  Wip-Item-Code         pic x(18).
002300     03  Wip-Initial-Qty       pic s9(7)   comp.
002400     03  Wip-Qty               pic s9(7)   comp.
002500     03  Wip-Completed-Qty     pic s9(7)   comp.
002600     03  Wip-Initial-Date      pic 9(8)    comp.
002700     03  Wip-Age               pic 9(2)    comp.
002800     03  Wip-Cmpl-Flag         pic x.
002900     03  Wip-Material-Cost     pic s9(11)  comp-3.
003000     03  Wip-Expense-Cost      pic s9(11)  comp-3.
003100     03  filler                pic x(9).
003200*
