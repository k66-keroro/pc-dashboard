000100*******************************************
000200*                                          *
000300*  In-Memory Stagnant-Item Table          *
000400*     One entry per distinct Item-Code   *
000500*     seen on the record store, holding  *
000600*     its latest completion date         *
000700*                                          *
000800*******************************************
000900* 08/04/26 vbc - Created.
001000* 09/04/26 vbc - Stg-Elapsed added, filled by pd010 after the
001100*                table is complete, ahead of the descending sort.
001200*
001300 01  PD-Stagn-Tab.
001400     03  Stg-Entries       occurs 4000
001500                            indexed by Stg-Ix.
001600         05  Stg-Item-Code       pic x(18).
001700         05  Stg-Item-Text       pic x(40).
001800         05  Stg-Last-Date       pic 9(8)    comp.
001900         05  Stg-Elapsed         pic s9(5)   comp.
002000         05  filler              pic x(4).
002100     03  Stg-Count             pic 9(4)      comp.
002200*
