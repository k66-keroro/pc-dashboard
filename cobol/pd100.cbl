000100*****************************************************************
000200*                                                                *
000300*                  WIP / Stock Extract Loader Suite             *
000400*                                                                *
000500*     Refreshes the five WIP/stock record stores the aging     *
000600*     comparison (pd110) and PC stock summary (pd120) read.     *
000700*     Each store is fully replaced on every run - this is a    *
000800*     "load from scratch" job, not an incremental update.       *
000900*                                                                *
001000*****************************************************************
001100 identification          division.
001200*================================
001300*
001400 program-id.              pd100.
001500 author.                  K HAYASHI.
001600 installation.            PC ASSY WORKS - TAKASU PLANT.
001700 date-written.            09/14/95.
001800 date-compiled.
001900 security.                Company confidential - PC Mfg Div MIS.
002000*
002100*    Remarks.             Runs ahead of pd110 & pd120 every night.
002200*                         Opens each of the five WIP/stock extract
002300*                         files in turn, edits and dedupes where
002400*                         the spec calls for it, and rewrites the
002500*                         matching internal store from scratch.
002600*
002700*    Called modules.      None.
002800*
002900*    Files used :
003000*                         WIPDTL    WIP detail extract, input.
003100*                         ZP58EXT   Goods-issue extract, input.
003200*                         ZP02EXT   Order-status extract, input.
003300*                         SLOCMSTR  Storage loc master, input.
003400*                         ZS65EXT   Plant stock extract, input.
003500*                         WIPSTORE  WIP detail store, output.
003600*                         ZP58STOR  Goods-issue store, output.
003700*                         ZP02STOR  Order-status store, output.
003800*                         SLOCSTOR  Storage loc store, output.
003900*                         ZS65STOR  Plant stock store, output.
004000*
004100*    Error messages used.
004200*    Program specific:
004300*                         PD100 - PD105.
004400*
004500* Changes:
004600* 09/14/95 kha - 1.00.00  Created - split off pd000's item-master
004700*                         idea to cover the new WIP/stock extracts
004800*                         Production Control asked for in August.
004900* 02/06/97 kha - 1.00.01  Wip dedupe table Occurs raised to 6000
005000*                         after the Kofu WIP file overran 4000.
005100* 09/30/99 rkt - 1.01.00  Y2K - Wip-Initial-Date, Zp02-Completion-
005200*                         Date & Zp02-Teco-Date now hold 4-digit
005300*                         years throughout.
005400* 05/11/04 mts - 1.01.01  Zp58 order numbers now trimmed before
005500*                         the dedupe compare - trailing blanks in
005600*                         the export were letting duplicates by.
005700* 06/22/26 kha - 1.01.02  Range PERFORMs rewritten one-line
005800*                         "perform X through Y" per shop style,
005900*                         no logic change.
006000* 06/22/26 tnk - 1.01.03  Wip-Initial-Date was only checked for
006100*                         8 numeric digits - a bad month or day
006200*                         got through and skewed the age report.
006300*                         Now unpicked into y/m/d and range
006400*                         checked before it's trusted; rejects
006500*                         counted on the summary.
006600* 06/22/26 tnk - 1.01.04  Same range check added for the Zp02
006700*                         completion and teco dates, and the
006800*                         WIP dup-skip message now shows the
006900*                         order/item instead of just a count.
007000*
007100*****************************************************************
007200*
007300 environment              division.
007400*================================
007500*
007600 configuration            section.
007700 source-computer.         PC-MFG-HOST.
007800 object-computer.         PC-MFG-HOST.
007900 special-names.
008000     C01 is TOP-OF-FORM
008100     class PD-Digits is "0" through "9"
008200     UPSI-0 on status is PD-Rerun-Sw
008300            off status is PD-Normal-Sw.
008400*
008500 input-output             section.
008600 file-control.
008700     select Wip-File assign to "WIPDTL"
008800            organization is line sequential
008900            file status is WS-Wip-Status.
009000     select Zp58-File assign to "ZP58EXT"
009100            organization is line sequential
009200            file status is WS-Zp58-Status.
009300     select Zp02-File assign to "ZP02EXT"
009400            organization is line sequential
009500            file status is WS-Zp02-Status.
009600     select Sloc-File assign to "SLOCMSTR"
009700            organization is line sequential
009800            file status is WS-Sloc-Status.
009900     select Zs65-File assign to "ZS65EXT"
010000            organization is line sequential
010100            file status is WS-Zs65-Status.
010200     select PD-Wip-Store-File assign to "WIPSTORE"
010300            organization is sequential
010400            file status is WS-Wip-Store-Status.
010500     select PD-Zp58-Store-File assign to "ZP58STOR"
010600            organization is sequential
010700            file status is WS-Zp58-Store-Status.
010800     select PD-Zp02-Store-File assign to "ZP02STOR"
010900            organization is sequential
011000            file status is WS-Zp02-Store-Status.
011100     select PD-Sloc-Store-File assign to "SLOCSTOR"
011200            organization is sequential
011300            file status is WS-Sloc-Store-Status.
011400     select PD-Zs65-Store-File assign to "ZS65STOR"
011500            organization is sequential
011600            file status is WS-Zs65-Store-Status.
011700*
011800 data                     division.
011900*================================
012000*
012100 file                     section.
012200*
012300 fd  Wip-File.
012400 01  Wip-Input-Line            pic x(300).
012500*
012600 fd  Zp58-File.
012700 01  Zp58-Input-Line           pic x(40).
012800*
012900 fd  Zp02-File.
013000 01  Zp02-Input-Line           pic x(220).
013100*
013200 fd  Sloc-File.
013300 01  Sloc-Input-Line           pic x(160).
013400*
013500 fd  Zs65-File.
013600 01  Zs65-Input-Line           pic x(140).
013700*
013800 fd  PD-Wip-Store-File.
013900 copy "wspdwip.cob".
014000*
014100 fd  PD-Zp58-Store-File.
014200 copy "wspdzp58.cob".
014300*
014400 fd  PD-Zp02-Store-File.
014500 copy "wspdzp02.cob".
014600*
014700 fd  PD-Sloc-Store-File.
014800 copy "wspdsloc.cob".
014900*
015000 fd  PD-Zs65-Store-File.
015100 copy "wspdzs65.cob".
015200*
015300 working-storage          section.
015400*----------------------
015500 77  Prog-Name                 pic x(15) value "PD100 (1.01.04)".
015600*
015700 01  WS-Data.
015800     03  WS-Wip-Status         pic xx.
015900     03  WS-Zp58-Status        pic xx.
016000     03  WS-Zp02-Status        pic xx.
016100     03  WS-Sloc-Status        pic xx.
016200     03  WS-Zs65-Status        pic xx.
016300     03  WS-Wip-Store-Status   pic xx.
016400     03  WS-Zp58-Store-Status  pic xx.
016500     03  WS-Zp02-Store-Status  pic xx.
016600     03  WS-Sloc-Store-Status  pic xx.
016700     03  WS-Zs65-Store-Status  pic xx.
016800     03  WS-Tab-Char           pic x    value x"09".
016900     03  WS-Header-Sw          pic x.
017000         88  PD-First-Line              value "Y".
017100     03  WS-Eof-Sw             pic x.
017200         88  PD-Eof                     value "Y".
017300     03  WS-Found-Sw           pic x.
017400         88  PD-Key-Found                value "Y".
017500*
017600 01  WS-Counters.
017700     03  WS-Wip-Rows-Read      pic 9(7)   comp   value zero.
017800     03  WS-Wip-Rows-Stored    pic 9(7)   comp   value zero.
017900     03  WS-Wip-Rows-Dup       pic 9(7)   comp   value zero.
018000     03  WS-Zp58-Rows-Read     pic 9(7)   comp   value zero.
018100     03  WS-Zp58-Rows-Stored   pic 9(7)   comp   value zero.
018200     03  WS-Zp02-Rows-Read     pic 9(7)   comp   value zero.
018300     03  WS-Zp02-Rows-Stored   pic 9(7)   comp   value zero.
018400     03  WS-Sloc-Rows-Read     pic 9(7)   comp   value zero.
018500     03  WS-Sloc-Rows-Stored   pic 9(7)   comp   value zero.
018600     03  WS-Zs65-Rows-Read     pic 9(7)   comp   value zero.
018700     03  WS-Zs65-Rows-Stored   pic 9(7)   comp   value zero.
018800     03  WS-Wip-Rows-Bad-Dt    pic 9(7)   comp   value zero.
018900     03  WS-Zp02-Rows-Bad-Dt   pic 9(7)   comp   value zero.
019000*
019100* Tab-delimited working tokens for the WIP detail extract - field
019200* order follows the extract layout, not the store record layout.
019300*
019400 01  WS-Wip-Tokens.
019500     03  WS-T-Wip-Type         pic x(6)   .
019600     03  WS-T-Wip-Type-Len     pic 9(3)   comp.
019700     03  WS-T-Wip-Plant        pic x(6)   .
019800     03  WS-T-Wip-Plant-Len    pic 9(3)   comp.
019900     03  WS-T-Wip-Mrp          pic x(6)   .
020000     03  WS-T-Wip-Mrp-Len      pic 9(3)   comp.
020100     03  WS-T-Wip-Factory      pic x(22)  .
020200     03  WS-T-Wip-Factory-Len  pic 9(3)   comp.
020300     03  WS-T-Wip-Line         pic x(22)  .
020400     03  WS-T-Wip-Line-Len     pic 9(3)   comp.
020500     03  WS-T-Wip-Order        pic x(14)  .
020600     03  WS-T-Wip-Order-Len    pic 9(3)   comp.
020700     03  WS-T-Wip-Item-Text    pic x(42)  .
020800     03  WS-T-Wip-Item-Txt-Len pic 9(3)   comp.
020900     03  WS-T-Wip-Amount       pic x(16)  .
021000     03  WS-T-Wip-Amount-Len   pic 9(3)   comp.
021100     03  WS-T-Wip-Item-Code    pic x(20)  .
021200     03  WS-T-Wip-Item-Cd-Len  pic 9(3)   comp.
021300     03  WS-T-Wip-Init-Qty     pic x(12)  .
021400     03  WS-T-Wip-Init-Qty-Len pic 9(3)   comp.
021500     03  WS-T-Wip-Qty          pic x(12)  .
021600     03  WS-T-Wip-Qty-Len      pic 9(3)   comp.
021700     03  WS-T-Wip-Compl-Qty    pic x(12)  .
021800     03  WS-T-Wip-Compl-Qy-Len pic 9(3)   comp.
021900     03  WS-T-Wip-Init-Date    pic x(12)  .
022000     03  WS-T-Wip-Init-Dt-Len  pic 9(3)   comp.
022100     03  WS-T-Wip-Age          pic x(6)   .
022200     03  WS-T-Wip-Age-Len      pic 9(3)   comp.
022300     03  WS-T-Wip-Cmpl-Flag    pic x(3)   .
022400     03  WS-T-Wip-Cmpl-Fl-Len  pic 9(3)   comp.
022500     03  WS-T-Wip-Mat-Cost     pic x(16)  .
022600     03  WS-T-Wip-Mat-Cst-Len  pic 9(3)   comp.
022700     03  WS-T-Wip-Exp-Cost     pic x(16)  .
022800     03  WS-T-Wip-Exp-Cst-Len  pic 9(3)   comp.
022900*
023000* Working area to unpick "yyyymmdd" out of WS-T-Wip-Init-Date so
023100* the year/month/day parts can be range-checked before the field
023200* is trusted for the age report - the extract's own "numeric"
023300* edit lets a bad month or day slip through as long as the
023400* digits are digits.
023500*
023600 01  WS-Wip-Dt-Work.
023700     03  WS-Wip-Dt-Year        pic 9(4).
023800     03  WS-Wip-Dt-Month       pic 99.
023900     03  WS-Wip-Dt-Day         pic 99.
024000 01  WS-Wip-Dt-Work-R redefines WS-Wip-Dt-Work
024100                             pic x(8).
024200*
024300* Wip order+item dedupe table - first occurrence wins.
024400*
024500 01  PD-Wip-Dedupe-Tab.
024600     03  Wk-Entries        occurs 6000
024700                             indexed by Wk-Ix.
024800         05  Wk-Key              pic x(30).
024900     03  Wk-Count              pic 9(5)   comp   value zero.
025000     03  WS-Wip-Key-Work        pic x(30).
025100     03  WS-Wip-Key-Work-R redefines WS-Wip-Key-Work.
025200         05  WS-Wip-Key-Order       pic x(14).
025300         05  WS-Wip-Key-Item        pic x(16).
025400*
025500*
025600* Zp58 tokens - only Order-Number is stored, per spec.
025700*
025800 01  WS-Zp58-Tokens.
025900     03  WS-T-Zp58-Order       pic x(14)  .
026000     03  WS-T-Zp58-Order-Len   pic 9(3)   comp.
026100*
026200 01  PD-Zp58-Dedupe-Tab.
026300     03  Z8-Entries        occurs 4000
026400                             indexed by Z8-Ix.
026500         05  Z8-Key              pic x(12).
026600     03  Z8-Count              pic 9(5)   comp   value zero.
026700*
026800* Zp02 tokens.
026900*
027000 01  WS-Zp02-Tokens.
027100     03  WS-T-Zp02-Order       pic x(14)  .
027200     03  WS-T-Zp02-Order-Len   pic 9(3)   comp.
027300     03  WS-T-Zp02-Status      pic x(6)   .
027400     03  WS-T-Zp02-Status-Len  pic 9(3)   comp.
027500     03  WS-T-Zp02-Mrp         pic x(6)   .
027600     03  WS-T-Zp02-Mrp-Len     pic 9(3)   comp.
027700     03  WS-T-Zp02-Mrp-Name    pic x(22)  .
027800     03  WS-T-Zp02-Mrp-Nm-Len  pic 9(3)   comp.
027900     03  WS-T-Zp02-Item-Code   pic x(20)  .
028000     03  WS-T-Zp02-Item-Cd-Len pic 9(3)   comp.
028100     03  WS-T-Zp02-Item-Text   pic x(42)  .
028200     03  WS-T-Zp02-Item-Tx-Len pic 9(3)   comp.
028300     03  WS-T-Zp02-Qty         pic x(12)  .
028400     03  WS-T-Zp02-Qty-Len     pic 9(3)   comp.
028500     03  WS-T-Zp02-Wbs         pic x(18)  .
028600     03  WS-T-Zp02-Wbs-Len     pic 9(3)   comp.
028700     03  WS-T-Zp02-Compl-Dt    pic x(12)  .
028800     03  WS-T-Zp02-Compl-D-Len pic 9(3)   comp.
028900     03  WS-T-Zp02-Teco-Dt     pic x(12)  .
029000     03  WS-T-Zp02-Teco-D-Len  pic 9(3)   comp.
029100*
029200* Working area to unpick "yyyymmdd" out of the Zp02 completion
029300* and teco dates - shared by both, one row at a time, same
029400* range check the WIP extract gets above.
029500*
029600 01  WS-Zp02-Dt-Work.
029700     03  WS-Zp02-Dt-Year       pic 9(4).
029800     03  WS-Zp02-Dt-Month      pic 99.
029900     03  WS-Zp02-Dt-Day        pic 99.
030000 01  WS-Zp02-Dt-Work-R redefines WS-Zp02-Dt-Work
030100                             pic x(8).
030200*
030300* Storage location master tokens - every row loaded, no filter.
030400*
030500 01  WS-Sloc-Tokens.
030600     03  WS-T-Sloc-Plant       pic x(6)   .
030700     03  WS-T-Sloc-Plant-Len   pic 9(3)   comp.
030800     03  WS-T-Sloc-Dept        pic x(22)  .
030900     03  WS-T-Sloc-Dept-Len    pic 9(3)   comp.
031000     03  WS-T-Sloc-Inv-Cat     pic x(12)  .
031100     03  WS-T-Sloc-Inv-Cat-Len pic 9(3)   comp.
031200     03  WS-T-Sloc-Loc         pic x(6)   .
031300     03  WS-T-Sloc-Loc-Len     pic 9(3)   comp.
031400     03  WS-T-Sloc-Loc-Name    pic x(22)  .
031500     03  WS-T-Sloc-Loc-Nm-Len  pic 9(3)   comp.
031600     03  WS-T-Sloc-Fact-Stk    pic x(5)   .
031700     03  WS-T-Sloc-Fact-St-Len pic 9(3)   comp.
031800     03  WS-T-Sloc-Sales-Stk   pic x(5)   .
031900     03  WS-T-Sloc-Sales-S-Len pic 9(3)   comp.
032000     03  WS-T-Sloc-Fact-Cat    pic x(12)  .
032100     03  WS-T-Sloc-Fact-Ct-Len pic 9(3)   comp.
032200     03  WS-T-Sloc-Fact-Cat2   pic x(12)  .
032300     03  WS-T-Sloc-Fact-C2-Len pic 9(3)   comp.
032400     03  WS-T-Sloc-Unusable    pic x(12)  .
032500     03  WS-T-Sloc-Unusabl-Len pic 9(3)   comp.
032600     03  WS-T-Sloc-Shelf       pic x(5)   .
032700     03  WS-T-Sloc-Shelf-Len   pic 9(3)   comp.
032800     03  WS-T-Sloc-Reqchk      pic x(5)   .
032900     03  WS-T-Sloc-Reqchk-Len  pic 9(3)   comp.
033000*
033100* Zs65 plant stock tokens - only Plant "P100" rows are kept.
033200*
033300 01  WS-Zs65-Tokens.
033400     03  WS-T-Zs65-Item-Code   pic x(20)  .
033500     03  WS-T-Zs65-Item-Cd-Len pic 9(3)   comp.
033600     03  WS-T-Zs65-Plant       pic x(6)   .
033700     03  WS-T-Zs65-Plant-Len   pic 9(3)   comp.
033800     03  WS-T-Zs65-Item-Text   pic x(42)  .
033900     03  WS-T-Zs65-Item-Tx-Len pic 9(3)   comp.
034000     03  WS-T-Zs65-Loc         pic x(6)   .
034100     03  WS-T-Zs65-Loc-Len     pic 9(3)   comp.
034200     03  WS-T-Zs65-Avail-Stk   pic x(12)  .
034300     03  WS-T-Zs65-Avail-S-Len pic 9(3)   comp.
034400     03  WS-T-Zs65-Avail-Val   pic x(16)  .
034500     03  WS-T-Zs65-Avail-V-Len pic 9(3)   comp.
034600     03  WS-T-Zs65-Stagn-Days  pic x(8)   .
034700     03  WS-T-Zs65-Stagn-D-Len pic 9(3)   comp.
034800*
034900 01  Error-Messages.
035000     03  PD100    pic x(40) value
035100         "PD100 WIP detail extract WIPDTL empty".
035200     03  PD101    pic x(40) value
035300         "PD101 Zp58 extract ZP58EXT empty".
035400     03  PD102    pic x(40) value
035500         "PD102 Zp02 extract ZP02EXT empty".
035600     03  PD103    pic x(40) value
035700         "PD103 Storage location master empty".
035800     03  PD104    pic x(40) value
035900         "PD104 Zs65 extract ZS65EXT empty".
036000     03  PD105    pic x(30) value
036100         "PD105 Store open failed  ".
036200*
036300 procedure division.
036400*===================
036500*
036600 aa000-Main                   section.
036700***************************************
036800*
036900     perform  aa100-Load-Wip through aa100-Exit.
037000     perform  aa200-Load-Zp58 through aa200-Exit.
037100     perform  aa300-Load-Zp02 through aa300-Exit.
037200     perform  aa400-Load-Sloc through aa400-Exit.
037300     perform  aa500-Load-Zs65 through aa500-Exit.
037400     perform  zz080-Run-Summary through zz080-Exit.
037500     goback.
037600*
037700 aa000-Exit.  exit section.
037800*
037900 aa100-Load-Wip                section.
038000***************************************
038100*
038200     open     input Wip-File.
038300     open     output PD-Wip-Store-File.
038400     if       WS-Wip-Store-Status not = "00"
038500              display PD105 WS-Wip-Store-Status
038600              goback.
038700     move     "N" to WS-Eof-Sw.
038800     move     "Y" to WS-Header-Sw.
038900     move     zero to Wk-Count.
039000     perform  aa110-Process-Wip-Row through aa110-Exit
039100              until PD-Eof.
039200     close    Wip-File PD-Wip-Store-File.
039300     if       WS-Wip-Rows-Read = zero
039400              display PD100.
039500*
039600 aa100-Exit.  exit section.
039700*
039800 aa110-Process-Wip-Row         section.
039900***************************************
040000*
040100     read     Wip-File into Wip-Input-Line
040200              at end
040300                       move "Y" to WS-Eof-Sw
040400                       go to aa110-Exit
040500     end-read.
040600     if       PD-First-Line
040700              move "N" to WS-Header-Sw
040800              go to aa110-Exit.
040900     if       Wip-Input-Line = spaces
041000              go to aa110-Exit.
041100     add      1 to WS-Wip-Rows-Read.
041200*
041300     unstring Wip-Input-Line delimited by WS-Tab-Char
041400         into WS-T-Wip-Type      count WS-T-Wip-Type-Len
041500              WS-T-Wip-Plant     count WS-T-Wip-Plant-Len
041600              WS-T-Wip-Mrp       count WS-T-Wip-Mrp-Len
041700              WS-T-Wip-Factory   count WS-T-Wip-Factory-Len
041800              WS-T-Wip-Line      count WS-T-Wip-Line-Len
041900              WS-T-Wip-Order     count WS-T-Wip-Order-Len
042000              WS-T-Wip-Item-Text count WS-T-Wip-Item-Txt-Len
042100              WS-T-Wip-Amount    count WS-T-Wip-Amount-Len
042200              WS-T-Wip-Item-Code count WS-T-Wip-Item-Cd-Len
042300              WS-T-Wip-Init-Qty  count WS-T-Wip-Init-Qty-Len
042400              WS-T-Wip-Qty       count WS-T-Wip-Qty-Len
042500              WS-T-Wip-Compl-Qty count WS-T-Wip-Compl-Qy-Len
042600              WS-T-Wip-Init-Date count WS-T-Wip-Init-Dt-Len
042700              WS-T-Wip-Age       count WS-T-Wip-Age-Len
042800              WS-T-Wip-Cmpl-Flag count WS-T-Wip-Cmpl-Fl-Len
042900              WS-T-Wip-Mat-Cost  count WS-T-Wip-Mat-Cst-Len
043000              WS-T-Wip-Exp-Cost  count WS-T-Wip-Exp-Cst-Len
043100     end-unstring.
043200*
043300     move     spaces to WS-Wip-Key-Work.
043400     string   WS-T-Wip-Order (1:WS-T-Wip-Order-Len)
043500              WS-T-Wip-Item-Code (1:WS-T-Wip-Item-Cd-Len)
043600              delimited by size into WS-Wip-Key-Work.
043700     move     "N" to WS-Found-Sw.
043800     perform  aa111-Find-Wip-Key through aa111-Exit
043900              varying Wk-Ix from 1 by 1
044000              until Wk-Ix > Wk-Count or PD-Key-Found.
044100     if       PD-Key-Found
044200              display "PD100 dup order/item skipped: "
044300                       WS-Wip-Key-Order "/" WS-Wip-Key-Item
044400              add      1 to WS-Wip-Rows-Dup
044500              go to aa110-Exit.
044600     if       Wk-Count < 6000
044700              add      1 to Wk-Count
044800              move     WS-Wip-Key-Work to Wk-Key (Wk-Count).
044900*
045000     perform  aa112-Build-Wip-Record through aa112-Exit.
045100     write    PD-Wip-Record.
045200     add      1 to WS-Wip-Rows-Stored.
045300*
045400 aa110-Exit.  exit section.
045500*
045600 aa111-Find-Wip-Key            section.
045700***************************************
045800*
045900     if       Wk-Key (Wk-Ix) = WS-Wip-Key-Work
046000              set      PD-Key-Found to true.
046100*
046200 aa111-Exit.  exit section.
046300*
046400 aa112-Build-Wip-Record        section.
046500***************************************
046600*
046700     initialize PD-Wip-Record.
046800     move     WS-T-Wip-Type   to Wip-Type.
046900     move     WS-T-Wip-Plant  to Wip-Plant.
047000     move     WS-T-Wip-Mrp    to Wip-Mrp-Controller.
047100     move     WS-T-Wip-Factory to Wip-Factory-Name.
047200     move     WS-T-Wip-Line   to Wip-Line-Name.
047300     move     WS-T-Wip-Order (1:WS-T-Wip-Order-Len)
047400                                     to Wip-Order-No.
047500     move     WS-T-Wip-Item-Text to Wip-Item-Text.
047600     move     WS-T-Wip-Item-Code (1:WS-T-Wip-Item-Cd-Len)
047700                                  to Wip-Item-Code.
047800     move     WS-T-Wip-Cmpl-Flag to Wip-Cmpl-Flag.
047900*
048000     if       WS-T-Wip-Init-Qty-Len > zero and
048100              WS-T-Wip-Init-Qty (1:WS-T-Wip-Init-Qty-Len) numeric
048200              move WS-T-Wip-Init-Qty (1:WS-T-Wip-Init-Qty-Len)
048300                                       to Wip-Initial-Qty.
048400     if       WS-T-Wip-Qty-Len > zero and
048500              WS-T-Wip-Qty (1:WS-T-Wip-Qty-Len) numeric
048600              move WS-T-Wip-Qty (1:WS-T-Wip-Qty-Len) to Wip-Qty.
048700     if       WS-T-Wip-Compl-Qy-Len > zero and
048800              WS-T-Wip-Compl-Qty (1:WS-T-Wip-Compl-Qy-Len) numeric
048900              move WS-T-Wip-Compl-Qty (1:WS-T-Wip-Compl-Qy-Len)
049000                                       to Wip-Completed-Qty.
049100     move     zero to Wip-Initial-Date.
049200     if       WS-T-Wip-Init-Dt-Len = 8 and
049300              WS-T-Wip-Init-Date (1:8) numeric
049400              move WS-T-Wip-Init-Date (1:8) to WS-Wip-Dt-Work-R
049500              if     WS-Wip-Dt-Month >= 1 and
049600                     WS-Wip-Dt-Month <= 12 and
049700                     WS-Wip-Dt-Day   >= 1 and
049800                     WS-Wip-Dt-Day   <= 31
049900                     move WS-T-Wip-Init-Date (1:8)
050000                                       to Wip-Initial-Date
050100              else
050200                     add  1 to WS-Wip-Rows-Bad-Dt.
050300     if       WS-T-Wip-Age-Len > zero and
050400              WS-T-Wip-Age (1:WS-T-Wip-Age-Len) numeric
050500              move WS-T-Wip-Age (1:WS-T-Wip-Age-Len) to Wip-Age.
050600*
050700* Money fields blank/invalid -> zero, per the flow-5 load rule.
050800*
050900     move     zero to Wip-Amount-Jpy.
051000     if       WS-T-Wip-Amount-Len > zero and
051100              WS-T-Wip-Amount (1:WS-T-Wip-Amount-Len) numeric
051200              move WS-T-Wip-Amount (1:WS-T-Wip-Amount-Len)
051300                                     to Wip-Amount-Jpy.
051400     move     zero to Wip-Material-Cost.
051500     if       WS-T-Wip-Mat-Cst-Len > zero and
051600              WS-T-Wip-Mat-Cost (1:WS-T-Wip-Mat-Cst-Len) numeric
051700              move WS-T-Wip-Mat-Cost (1:WS-T-Wip-Mat-Cst-Len)
051800                                     to Wip-Material-Cost.
051900     move     zero to Wip-Expense-Cost.
052000     if       WS-T-Wip-Exp-Cst-Len > zero and
052100              WS-T-Wip-Exp-Cost (1:WS-T-Wip-Exp-Cst-Len) numeric
052200              move WS-T-Wip-Exp-Cost (1:WS-T-Wip-Exp-Cst-Len)
052300                                     to Wip-Expense-Cost.
052400*
052500 aa112-Exit.  exit section.
052600*
052700 aa200-Load-Zp58                section.
052800***************************************
052900*
053000     open     input Zp58-File.
053100     open     output PD-Zp58-Store-File.
053200     if       WS-Zp58-Store-Status not = "00"
053300              display PD105 WS-Zp58-Store-Status
053400              goback.
053500     move     "N" to WS-Eof-Sw.
053600     move     "Y" to WS-Header-Sw.
053700     move     zero to Z8-Count.
053800     perform  aa210-Process-Zp58-Row through aa210-Exit
053900              until PD-Eof.
054000     close    Zp58-File PD-Zp58-Store-File.
054100     if       WS-Zp58-Rows-Read = zero
054200              display PD101.
054300*
054400 aa200-Exit.  exit section.
054500*
054600 aa210-Process-Zp58-Row         section.
054700***************************************
054800*
054900     read     Zp58-File into Zp58-Input-Line
055000              at end
055100                       move "Y" to WS-Eof-Sw
055200                       go to aa210-Exit
055300     end-read.
055400     if       PD-First-Line
055500              move "N" to WS-Header-Sw
055600              go to aa210-Exit.
055700     if       Zp58-Input-Line = spaces
055800              go to aa210-Exit.
055900     add      1 to WS-Zp58-Rows-Read.
056000*
056100     unstring Zp58-Input-Line delimited by WS-Tab-Char
056200         into WS-T-Zp58-Order count WS-T-Zp58-Order-Len
056300     end-unstring.
056400     if       WS-T-Zp58-Order-Len = zero or
056500              WS-T-Zp58-Order (1:WS-T-Zp58-Order-Len) = spaces
056600              go to aa210-Exit.
056700*
056800     move     "N" to WS-Found-Sw.
056900     perform  aa211-Find-Zp58-Key through aa211-Exit
057000              varying Z8-Ix from 1 by 1
057100              until Z8-Ix > Z8-Count or PD-Key-Found.
057200     if       PD-Key-Found
057300              go to aa210-Exit.
057400     if       Z8-Count < 4000
057500              add      1 to Z8-Count
057600              move     WS-T-Zp58-Order (1:WS-T-Zp58-Order-Len)
057700                                        to Z8-Key (Z8-Count).
057800*
057900     initialize PD-Zp58-Record.
058000     move     WS-T-Zp58-Order (1:WS-T-Zp58-Order-Len)
058100                                     to Zp58-Order-No.
058200     write    PD-Zp58-Record.
058300     add      1 to WS-Zp58-Rows-Stored.
058400*
058500 aa210-Exit.  exit section.
058600*
058700 aa211-Find-Zp58-Key            section.
058800***************************************
058900*
059000     if       Z8-Key (Z8-Ix) =
059100                       WS-T-Zp58-Order (1:WS-T-Zp58-Order-Len)
059200              set      PD-Key-Found to true.
059300*
059400 aa211-Exit.  exit section.
059500*
059600 aa300-Load-Zp02                section.
059700***************************************
059800*
059900     open     input Zp02-File.
060000     open     output PD-Zp02-Store-File.
060100     if       WS-Zp02-Store-Status not = "00"
060200              display PD105 WS-Zp02-Store-Status
060300              goback.
060400     move     "N" to WS-Eof-Sw.
060500     move     "Y" to WS-Header-Sw.
060600     perform  aa310-Process-Zp02-Row through aa310-Exit
060700              until PD-Eof.
060800     close    Zp02-File PD-Zp02-Store-File.
060900     if       WS-Zp02-Rows-Read = zero
061000              display PD102.
061100*
061200 aa300-Exit.  exit section.
061300*
061400 aa310-Process-Zp02-Row         section.
061500***************************************
061600*
061700     read     Zp02-File into Zp02-Input-Line
061800              at end
061900                       move "Y" to WS-Eof-Sw
062000                       go to aa310-Exit
062100     end-read.
062200     if       PD-First-Line
062300              move "N" to WS-Header-Sw
062400              go to aa310-Exit.
062500     if       Zp02-Input-Line = spaces
062600              go to aa310-Exit.
062700     add      1 to WS-Zp02-Rows-Read.
062800*
062900     unstring Zp02-Input-Line delimited by WS-Tab-Char
063000         into WS-T-Zp02-Order     count WS-T-Zp02-Order-Len
063100              WS-T-Zp02-Status    count WS-T-Zp02-Status-Len
063200              WS-T-Zp02-Mrp       count WS-T-Zp02-Mrp-Len
063300              WS-T-Zp02-Mrp-Name  count WS-T-Zp02-Mrp-Nm-Len
063400              WS-T-Zp02-Item-Code count WS-T-Zp02-Item-Cd-Len
063500              WS-T-Zp02-Item-Text count WS-T-Zp02-Item-Tx-Len
063600              WS-T-Zp02-Qty       count WS-T-Zp02-Qty-Len
063700              WS-T-Zp02-Wbs       count WS-T-Zp02-Wbs-Len
063800              WS-T-Zp02-Compl-Dt  count WS-T-Zp02-Compl-D-Len
063900              WS-T-Zp02-Teco-Dt   count WS-T-Zp02-Teco-D-Len
064000     end-unstring.
064100*
064200* Only MRP controllers starting "PC" are wanted on this store.
064300*
064400     if       WS-T-Zp02-Mrp (1:2) not = "PC"
064500              go to aa310-Exit.
064600*
064700     initialize PD-Zp02-Record.
064800     move     WS-T-Zp02-Order (1:WS-T-Zp02-Order-Len)
064900                                     to Zp02-Order-No.
065000     move     WS-T-Zp02-Status to Zp02-Order-Status.
065100     move     WS-T-Zp02-Mrp    to Zp02-Mrp-Controller.
065200     move     WS-T-Zp02-Mrp-Name to Zp02-Mrp-Ctrl-Name.
065300     move     WS-T-Zp02-Item-Code (1:WS-T-Zp02-Item-Cd-Len)
065400                                    to Zp02-Item-Code.
065500     move     WS-T-Zp02-Item-Text to Zp02-Item-Text.
065600     if       WS-T-Zp02-Qty-Len > zero and
065700              WS-T-Zp02-Qty (1:WS-T-Zp02-Qty-Len) numeric
065800              move WS-T-Zp02-Qty (1:WS-T-Zp02-Qty-Len)
065900                                    to Zp02-Quantity.
066000     move     WS-T-Zp02-Wbs to Zp02-Wbs-Element.
066100     move     zero to Zp02-Completion-Date Zp02-Teco-Date.
066200     if       WS-T-Zp02-Compl-D-Len = 8 and
066300              WS-T-Zp02-Compl-Dt (1:8) numeric
066400              move WS-T-Zp02-Compl-Dt (1:8) to WS-Zp02-Dt-Work-R
066500              if     WS-Zp02-Dt-Month >= 1 and
066600                     WS-Zp02-Dt-Month <= 12 and
066700                     WS-Zp02-Dt-Day   >= 1 and
066800                     WS-Zp02-Dt-Day   <= 31
066900                     move WS-T-Zp02-Compl-Dt (1:8)
067000                                     to Zp02-Completion-Date
067100              else
067200                     add  1 to WS-Zp02-Rows-Bad-Dt.
067300     if       WS-T-Zp02-Teco-D-Len = 8 and
067400              WS-T-Zp02-Teco-Dt (1:8) numeric
067500              move WS-T-Zp02-Teco-Dt (1:8) to WS-Zp02-Dt-Work-R
067600              if     WS-Zp02-Dt-Month >= 1 and
067700                     WS-Zp02-Dt-Month <= 12 and
067800                     WS-Zp02-Dt-Day   >= 1 and
067900                     WS-Zp02-Dt-Day   <= 31
068000                     move WS-T-Zp02-Teco-Dt (1:8)
068100                                       to Zp02-Teco-Date
068200              else
068300                     add  1 to WS-Zp02-Rows-Bad-Dt.
068400*
068500     write    PD-Zp02-Record.
068600     add      1 to WS-Zp02-Rows-Stored.
068700*
068800 aa310-Exit.  exit section.
068900*
069000 aa400-Load-Sloc                section.
069100***************************************
069200*
069300     open     input Sloc-File.
069400     open     output PD-Sloc-Store-File.
069500     if       WS-Sloc-Store-Status not = "00"
069600              display PD105 WS-Sloc-Store-Status
069700              goback.
069800     move     "N" to WS-Eof-Sw.
069900     move     "Y" to WS-Header-Sw.
070000     perform  aa410-Process-Sloc-Row through aa410-Exit
070100              until PD-Eof.
070200     close    Sloc-File PD-Sloc-Store-File.
070300     if       WS-Sloc-Rows-Read = zero
070400              display PD103.
070500*
070600 aa400-Exit.  exit section.
070700*
070800 aa410-Process-Sloc-Row         section.
070900***************************************
071000*
071100     read     Sloc-File into Sloc-Input-Line
071200              at end
071300                       move "Y" to WS-Eof-Sw
071400                       go to aa410-Exit
071500     end-read.
071600     if       PD-First-Line
071700              move "N" to WS-Header-Sw
071800              go to aa410-Exit.
071900     if       Sloc-Input-Line = spaces
072000              go to aa410-Exit.
072100     add      1 to WS-Sloc-Rows-Read.
072200*
072300     unstring Sloc-Input-Line delimited by WS-Tab-Char
072400         into WS-T-Sloc-Plant    count WS-T-Sloc-Plant-Len
072500              WS-T-Sloc-Dept     count WS-T-Sloc-Dept-Len
072600              WS-T-Sloc-Inv-Cat  count WS-T-Sloc-Inv-Cat-Len
072700              WS-T-Sloc-Loc      count WS-T-Sloc-Loc-Len
072800              WS-T-Sloc-Loc-Name count WS-T-Sloc-Loc-Nm-Len
072900              WS-T-Sloc-Fact-Stk count WS-T-Sloc-Fact-St-Len
073000              WS-T-Sloc-Sales-Stk count WS-T-Sloc-Sales-S-Len
073100              WS-T-Sloc-Fact-Cat count WS-T-Sloc-Fact-Ct-Len
073200              WS-T-Sloc-Fact-Cat2 count WS-T-Sloc-Fact-C2-Len
073300              WS-T-Sloc-Unusable count WS-T-Sloc-Unusabl-Len
073400              WS-T-Sloc-Shelf    count WS-T-Sloc-Shelf-Len
073500              WS-T-Sloc-Reqchk   count WS-T-Sloc-Reqchk-Len
073600     end-unstring.
073700*
073800     initialize PD-Sloc-Record.
073900     move     WS-T-Sloc-Plant to Sloc-Plant.
074000     move     WS-T-Sloc-Dept  to Sloc-Resp-Dept.
074100     move     WS-T-Sloc-Inv-Cat to Sloc-Inv-Rpt-Category.
074200     move     WS-T-Sloc-Loc   to Sloc-Storage-Location.
074300     move     WS-T-Sloc-Loc-Name to Sloc-Storage-Loc-Name.
074400     move     WS-T-Sloc-Fact-Stk to Sloc-Factory-Stock-Cat.
074500     move     WS-T-Sloc-Sales-Stk to Sloc-Sales-Stock-Cat.
074600     move     WS-T-Sloc-Fact-Cat to Sloc-Factory-Category.
074700     move     WS-T-Sloc-Fact-Cat2 to Sloc-Factory-Category-2.
074800     move     WS-T-Sloc-Unusable to Sloc-Unusable-Category.
074900     move     WS-T-Sloc-Shelf to Sloc-Shelf-Check-Flag.
075000     move     WS-T-Sloc-Reqchk to Sloc-Requirements-Check.
075100     write    PD-Sloc-Record.
075200     add      1 to WS-Sloc-Rows-Stored.
075300*
075400 aa410-Exit.  exit section.
075500*
075600 aa500-Load-Zs65                section.
075700***************************************
075800*
075900     open     input Zs65-File.
076000     open     output PD-Zs65-Store-File.
076100     if       WS-Zs65-Store-Status not = "00"
076200              display PD105 WS-Zs65-Store-Status
076300              goback.
076400     move     "N" to WS-Eof-Sw.
076500     move     "Y" to WS-Header-Sw.
076600     perform  aa510-Process-Zs65-Row through aa510-Exit
076700              until PD-Eof.
076800     close    Zs65-File PD-Zs65-Store-File.
076900     if       WS-Zs65-Rows-Read = zero
077000              display PD104.
077100*
077200 aa500-Exit.  exit section.
077300*
077400 aa510-Process-Zs65-Row         section.
077500***************************************
077600*
077700     read     Zs65-File into Zs65-Input-Line
077800              at end
077900                       move "Y" to WS-Eof-Sw
078000                       go to aa510-Exit
078100     end-read.
078200     if       PD-First-Line
078300              move "N" to WS-Header-Sw
078400              go to aa510-Exit.
078500     if       Zs65-Input-Line = spaces
078600              go to aa510-Exit.
078700     add      1 to WS-Zs65-Rows-Read.
078800*
078900     unstring Zs65-Input-Line delimited by WS-Tab-Char
079000         into WS-T-Zs65-Item-Code count WS-T-Zs65-Item-Cd-Len
079100              WS-T-Zs65-Plant     count WS-T-Zs65-Plant-Len
079200              WS-T-Zs65-Item-Text count WS-T-Zs65-Item-Tx-Len
079300              WS-T-Zs65-Loc       count WS-T-Zs65-Loc-Len
079400              WS-T-Zs65-Avail-Stk count WS-T-Zs65-Avail-S-Len
079500              WS-T-Zs65-Avail-Val count WS-T-Zs65-Avail-V-Len
079600              WS-T-Zs65-Stagn-Days count WS-T-Zs65-Stagn-D-Len
079700     end-unstring.
079800*
079900* Only Plant "P100" rows belong on the ZS65 store.
080000*
080100     if       WS-T-Zs65-Plant (1:4) not = "P100"
080200              go to aa510-Exit.
080300*
080400     initialize PD-Zs65-Record.
080500     move     WS-T-Zs65-Item-Code (1:WS-T-Zs65-Item-Cd-Len)
080600                                    to Zs65-Item-Code.
080700     move     WS-T-Zs65-Plant to Zs65-Plant.
080800     move     WS-T-Zs65-Item-Text to Zs65-Item-Text.
080900     move     WS-T-Zs65-Loc   to Zs65-Storage-Location.
081000     if       WS-T-Zs65-Avail-S-Len > zero and
081100              WS-T-Zs65-Avail-Stk (1:WS-T-Zs65-Avail-S-Len)
081200                                        numeric
081300              move WS-T-Zs65-Avail-Stk (1:WS-T-Zs65-Avail-S-Len)
081400                                          to Zs65-Available-Stock.
081500     if       WS-T-Zs65-Avail-V-Len > zero and
081600              WS-T-Zs65-Avail-Val (1:WS-T-Zs65-Avail-V-Len)
081700                                        numeric
081800              move WS-T-Zs65-Avail-Val (1:WS-T-Zs65-Avail-V-Len)
081900                                          to Zs65-Available-Value.
082000*
082100* Stagnant-days blank/non-numeric -> zero, per the stock-summary
082200* rule pd120 relies on.
082300*
082400     move     zero to Zs65-Stagnant-Days.
082500     if       WS-T-Zs65-Stagn-D-Len > zero and
082600              WS-T-Zs65-Stagn-Days (1:WS-T-Zs65-Stagn-D-Len)
082700                                        numeric
082800              move WS-T-Zs65-Stagn-Days (1:WS-T-Zs65-Stagn-D-Len)
082900                                          to Zs65-Stagnant-Days.
083000     write    PD-Zs65-Record.
083100     add      1 to WS-Zs65-Rows-Stored.
083200*
083300 aa510-Exit.  exit section.
083400*
083500 zz080-Run-Summary              section.
083600***************************************
083700*
083800     display  "PD100 WIP/STOCK LOAD SUMMARY -".
083900     display  "  Wip   read/stored/dup : " WS-Wip-Rows-Read "/"
084000              WS-Wip-Rows-Stored "/" WS-Wip-Rows-Dup.
084100     display  "  Wip   bad initial date: " WS-Wip-Rows-Bad-Dt.
084200     display  "  Zp58  read/stored     : " WS-Zp58-Rows-Read "/"
084300              WS-Zp58-Rows-Stored.
084400     display  "  Zp02  read/stored     : " WS-Zp02-Rows-Read "/"
084500              WS-Zp02-Rows-Stored.
084600     display  "  Zp02  bad compl/teco  : " WS-Zp02-Rows-Bad-Dt.
084700     display  "  Sloc  read/stored     : " WS-Sloc-Rows-Read "/"
084800              WS-Sloc-Rows-Stored.
084900     display  "  Zs65  read/stored     : " WS-Zs65-Rows-Read "/"
085000              WS-Zs65-Rows-Stored.
085100*
085200 zz080-Exit.  exit section.
085300*
