000100*******************************************
000200*                                          *
000300*  Record Definition For The Validated    *
000400*    Production Record Store              *
000500*     Written once per good KJ row by     *
000600*     pd000, read back by pd010 & pd020   *
000700*                                          *
000800*******************************************
000900* File size 232 bytes.
001000*
001100* This IS the "database" for the dashboard - a flat, sequential
001200* replacement for the relational store the old system used.  One
001300* record per validated production-completion confirmation,
001400* carrying the fields off PROD-REC plus everything pd000 works
001500* out at load time (amount, parsed date/time, week bucket).
001600* Null fields are held as spaces (text) or zero (numeric), with
001700* an indicator byte - see the 88s below.
001800*
001900* 04/04/26 vbc - Created.
002000* 07/04/26 vbc - Added Str-Week-Category, needed in two programs.
002100* 10/04/26 vbc - Dropped the Str-Compl-Date-Brk redefine - a
002200*                display year/month/day breakout ran longer than
002300*                the comp field it redefined and stepped on
002400*                Str-Compl-Time.  Programs compute the parts now.
002500* 11/04/26 vbc - Str-Amount widened to v99 - was truncating the
002600*                cost's cents at store time; pd020 truncates it
002700*                for the reports instead, per the print spec.
002800*
002900 01  PD-Store-Record.
003000     03  Str-Plant                pic x(4).
003100     03  Str-Storage-Location     pic x(4).
003200     03  Str-Storage-Loc-Null     pic x.
003300         88  Str-Storage-Loc-Is-Null      value "Y".
003400     03  Str-Item-Code            pic x(18).
003500     03  Str-Item-Text            pic x(40).
003600     03  Str-Order-No             pic x(12).
003700     03  Str-Order-Type           pic x(4).
003800     03  Str-Mrp-Controller       pic x(3).
003900     03  Str-Order-Qty            pic s9(7)   comp.
004000     03  Str-Actual-Qty           pic s9(7)   comp.
004100     03  Str-Cumulative-Qty       pic s9(7)   comp.
004200     03  Str-Remaining-Qty        pic s9(7)   comp.
004300     03  Str-Compl-Date           pic 9(8)    comp.
004400     03  Str-Compl-Time           pic 9(4)    comp.
004500     03  Str-Planned-Compl-Date   pic 9(8)    comp.
004600     03  Str-Planned-Compl-Null   pic x.
004700         88  Str-Planned-Compl-Is-Null    value "Y".
004800     03  Str-Wbs-Element          pic x(16).
004900     03  Str-Wbs-Element-Null     pic x.
005000         88  Str-Wbs-Element-Is-Null      value "Y".
005100     03  Str-Sales-Order-No       pic x(10).
005200     03  Str-Sales-Order-Item     pic x(6).
005300     03  Str-Registered-Flag      pic x.
005400         88  Str-Item-Registered          value "Y".
005500         88  Str-Item-Unregistered        value "N".
005600     03  Str-Amount               pic s9(11)v99  comp-3.
005700     03  Str-Week-Category        pic 9(2)    comp.
005800     03  filler                   pic x(22).
005900*
