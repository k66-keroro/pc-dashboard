000100*******************************************
000200*                                          *
000300*  In-Memory Item Master Lookup Table     *
000400*     Built from PD-Item-Record           *
000500*     Searched on Itb-Item-Code           *
000600*                                          *
000700*******************************************
000800* Occurs 4000 - largest MARA_DL extract seen in test was under
000900* 3000 lines; bump the OCCURS if MM ever grows the material list.
001000*
001100* 04/04/26 vbc - Created.
001200* 09/04/26 vbc - Occurs raised 2500 -> 4000 after P100 re-extract.
001300*
001400 01  PD-Item-Tab.
001500     03  Itb-Entries    occurs 4000
001600                         indexed by Itb-Ix.
001700         05  Itb-Item-Code   pic x(18).
001800         05  Itb-Std-Cost    pic s9(9)v99  comp-3.
001900         05  filler          pic x(4).
002000     03  Itb-Count      pic 9(4)    comp    value zero.
002100*
