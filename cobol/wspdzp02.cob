000100*******************************************
000200*                                          *
000300*  Record Definition For ZP02 Order       *
000400*        Status Extract File              *
000500*     Uses Zp02-Order-No as key           *
000600*     Loaded PC* controllers only         *
000700*                                          *
000800*******************************************
000900* File size 106 bytes.
001000*
001100* 05/04/26 vbc - Created.
001200*
001300 01  PD-Zp02-Record.
001400     03  Zp02-Order-No           pic x(12).
001500     03  Zp02-Order-Status       pic x(4).
001600     03  Zp02-Mrp-Controller     pic x(3).
001700     03  Zp02-Mrp-Ctrl-Name      pic x(20).
001800     03  Zp02-Item-Code          pic x(18).
001900     03  Zp02-Item-Text          pic x(40).
002000     03  Zp02-Quantity           pic s9(7)  comp.
002100     03  Zp02-Wbs-Element        pic x(16).
002200     03  Zp02-Completion-Date    pic 9(8)   comp.
002300     03  Zp02-Teco-Date          pic 9(8)   comp.
002400     03  filler                  pic x(6).
002500*
