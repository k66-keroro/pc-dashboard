000100*****************************************************************
000200*                                                                *
000300*        Production Analytics, Error Detection & Ageing         *
000400*                                                                *
000500*     Single pass over the validated PDSTORE record store -    *
000600*     plan-vs-actual achievement rate, quantity-inconsistency   *
000700*     and unregistered-item error lists, and the stagnant       *
000800*     (no recent activity) item list, all to the run console.   *
000900*                                                                *
001000*****************************************************************
001100 identification          division.
001200*================================
001300*
001400 program-id.              pd010.
001500 author.                  K HAYASHI.
001600 installation.            PC ASSY WORKS - TAKASU PLANT.
001700 date-written.            04/02/94.
001800 date-compiled.
001900 security.                Company confidential - PC Mfg Div MIS.
002000*
002100*    Remarks.             Runs after pd000 has refreshed PDSTORE.
002200*                         Produces the three console analytics
002300*                         the shift supervisors ask for every
002400*                         morning - achievement rate, the two
002500*                         error lists, and stagnant items.
002600*
002700*    Called modules.      None.
002800*
002900*    Files used :
003000*                         PDSTORE   Validated record store, input.
003100*
003200*    Error messages used.
003300*    Program specific:
003400*                         PD010 - PD014.
003500*
003600* Changes:
003700* 04/02/94 kha - 1.00.00  Created.
003800* 08/19/95 kha - 1.00.01  Quantity-inconsistency line widened to
003900*                         show the expected remaining qty too.
004000* 03/11/97 rkt - 1.00.02  Stagnant-item threshold moved to a WS
004100*                         constant (was a literal buried in the
004200*                         IF) so Ops can find & change it easy.
004300* 09/30/99 kha - 1.01.00  Y2K - switched the run-date ACCEPT to
004400*                         the 4-digit-year form; Julian-day calc
004500*                         reworked to carry full century through.
004600* 05/06/02 rkt - 1.01.01  Stagnant list now sorted descending on
004700*                         elapsed days per Production Control -
004800*                         worst offenders wanted at the top.
004900* 01/14/09 kha - 1.01.02  Achievement rate zero-guard added for
005000*                         the (rare) all-zero order-qty day.
005100* 06/22/26 kha - 1.01.03  Achievement pct computed 4-decimal
005200*                         ROUNDED then MOVEd into the 2-decimal
005300*                         field - truncated the 3rd digit instead
005400*                         of rounding it.  COMPUTE ROUNDED now
005500*                         targets WS-Achieve-Pct direct - Mfg
005600*                         Div audit finding.
005700* 06/22/26 kha - 1.01.04  Range PERFORMs rewritten one-line
005800*                         "perform X through Y" per shop style,
005900*                         no logic change.
006000* 06/22/26 kha - 1.01.05  Dropped the copy of wspddate.cob - it
006100*                         was never referenced here.  Run date is
006200*                         now captured up front and checked
006300*                         against every record's completion date
006400*                         (new PD014) so a bad clock or mis-keyed
006500*                         future date gets flagged instead of
006600*                         just quietly sorting to the bottom of
006700*                         the stagnant list.  Console lines for
006800*                         PD013 and the new PD014 are now built
006900*                         with STRING into a work line instead of
007000*                         a multi-operand DISPLAY.
007100*
007200*****************************************************************
007300*
007400 environment              division.
007500*================================
007600*
007700 configuration            section.
007800 source-computer.         PC-MFG-HOST.
007900 object-computer.         PC-MFG-HOST.
008000 special-names.
008100     C01 is TOP-OF-FORM
008200     class PD-Digits is "0" through "9"
008300     UPSI-0 on status is PD-Rerun-Sw
008400            off status is PD-Normal-Sw.
008500*
008600 input-output             section.
008700 file-control.
008800     select PD-Store-File assign to "PDSTORE"
008900            organization is sequential
009000            file status is WS-Store-Status.
009100*
009200 data                     division.
009300*================================
009400*
009500 file                     section.
009600*
009700 fd  PD-Store-File.
009800 copy "wspdstore.cob".
009900*
010000 working-storage          section.
010100*----------------------
010200 77  Prog-Name                 pic x(15) value "PD010 (1.01.05)".
010300*
010400 copy "wspdstgtb.cob".
010500*
010600 01  WS-Data.
010700     03  WS-Store-Status       pic xx.
010800     03  WS-Eof-Store-Sw       pic x    value "N".
010900         88  PD-Eof-Store              value "Y".
011000     03  WS-Found-Sw           pic x    value "N".
011100         88  PD-Item-Found              value "Y".
011200*
011300 01  WS-Constants.
011400     03  WS-Stagnant-Threshold pic 9(5)  comp value 90.
011500*
011600 01  WS-Counters.
011700     03  WS-Rec-Count          pic 9(7)   comp   value zero.
011800     03  WS-Qty-Errors         pic 9(7)   comp   value zero.
011900     03  WS-Unreg-Errors       pic 9(7)   comp   value zero.
012000     03  WS-Future-Dt-Errors   pic 9(7)   comp   value zero.
012100     03  WS-Stagnant-Count     pic 9(5)   comp   value zero.
012200*
012300 01  WS-Sums.
012400     03  WS-Sum-Order-Qty      pic s9(11) comp   value zero.
012500     03  WS-Sum-Actual-Qty     pic s9(11) comp   value zero.
012600     03  WS-Expect-Remaining   pic s9(7)  comp.
012700     03  WS-Achieve-Pct        pic s9(3)v99.
012800*
012900* Julian-day work area - classic Gregorian to Julian-day-number
013000* conversion, used twice: once for today, once per stagnant item.
013100* Kept generic so both calls share the one paragraph.
013200*
013300 01  WS-Julian-Work.
013400     03  WS-Jul-Yr             pic s9(6)  comp.
013500     03  WS-Jul-Mo             pic s9(4)  comp.
013600     03  WS-Jul-Dy             pic s9(4)  comp.
013700     03  WS-Jul-A              pic s9(4)  comp.
013800     03  WS-Jul-Y              pic s9(6)  comp.
013900     03  WS-Jul-M              pic s9(4)  comp.
014000     03  WS-Jul-Result         pic s9(9)  comp.
014100*
014200 01  WS-Today.
014300     03  WS-Today-Yr           pic 9(4).
014400     03  WS-Today-Mo           pic 99.
014500     03  WS-Today-Dy           pic 99.
014600* Flat numeric view of the run date - Str-Compl-Date is a comp
014700* field and a group can't be compared to it numerically without
014800* this, the group by itself compares byte-for-byte as text.
014900*
015000 01  WS-Today-R redefines WS-Today
015100                           pic 9(8).
015200 01  WS-Today-Julian           pic s9(9)  comp.
015300*
015400* Bubble-sort work cell, table swapped by zz085.
015500*
015600 01  WS-Swap-Cell.
015700     03  WS-Swap-Code          pic x(18).
015800     03  WS-Swap-Text          pic x(40).
015900     03  WS-Swap-Date          pic 9(8)   comp.
016000     03  WS-Swap-Elapsed       pic s9(5)  comp.
016100 01  WS-Sort-Sw                pic x.
016200     88  WS-Sort-Made-Swap             value "Y".
016300*
016400* PD014 line - built once via STRING and blanked first, same
016500* habit the WIP-ageing program uses for its printed line, so a
016600* short item text from a prior record can't leave trailing
016700* garbage on the console.
016800*
016900 01  WS-Future-Line.
017000     03  WS-Future-Text        pic x(80).
017100 01  WS-Future-Line-R redefines WS-Future-Line
017200                           pic x(80).
017300 01  WS-Compl-Dt-Ed            pic 9(8).
017400*
017500* PD013 stagnant line, same STRING/blank-first habit as above.
017600*
017700 01  WS-Stagnant-Line.
017800     03  WS-Stagnant-Text      pic x(100).
017900 01  WS-Stagnant-Line-R redefines WS-Stagnant-Line
018000                           pic x(100).
018100 01  WS-Elapsed-Ed             pic -9(5).
018200*
018300 01  Error-Messages.
018400     03  PD010    pic x(40) value
018500         "PD010 Record store PDSTORE is empty".
018600     03  PD011    pic x(30) value
018700         "PD011 QTY MISMATCH  order=".
018800     03  PD012    pic x(30) value
018900         "PD012 UNREGISTERED ITEM  ".
019000     03  PD013    pic x(30) value
019100         "PD013 STAGNANT  ".
019200     03  PD014    pic x(30) value
019300         "PD014 FUTURE-DATED  ".
019400*
019500 procedure division.
019600*===================
019700*
019800 aa000-Main                   section.
019900***************************************
020000*
020100     open     input PD-Store-File.
020200     move     zero to Stg-Count.
020300     perform  zz060-Today-As-Julian through zz060-Exit.
020400     perform  aa010-Process-One-Rec through aa010-Exit
020500              until PD-Eof-Store.
020600     close    PD-Store-File.
020700*
020800     if       WS-Rec-Count = zero
020900              display PD010.
021000*
021100     perform  zz050-Achievement-Rate through zz050-Exit.
021200     perform  zz070-Age-Stagnant-Tab through zz070-Exit
021300              varying Stg-Ix from 1 by 1
021400              until Stg-Ix > Stg-Count.
021500     perform  zz080-Sort-Stagnant-Tab through zz080-Exit.
021600     perform  zz090-Print-Reports through zz090-Exit.
021700     goback.
021800*
021900 aa000-Exit.  exit section.
022000*
022100 aa010-Process-One-Rec        section.
022200***************************************
022300*
022400     read     PD-Store-File
022500              at end
022600                       move "Y" to WS-Eof-Store-Sw
022700                       go to aa010-Exit
022800     end-read.
022900     add      1 to WS-Rec-Count.
023000     add      Str-Order-Qty  to WS-Sum-Order-Qty.
023100     add      Str-Actual-Qty to WS-Sum-Actual-Qty.
023200*
023300     compute  WS-Expect-Remaining =
023400              Str-Order-Qty - Str-Cumulative-Qty.
023500     if       WS-Expect-Remaining not = Str-Remaining-Qty
023600              add      1 to WS-Qty-Errors
023700              display  PD011 Str-Order-No
023800                       " item=" Str-Item-Code
023900                       " expect-rem=" WS-Expect-Remaining
024000                       " actual-rem=" Str-Remaining-Qty.
024100*
024200     if       Str-Item-Unregistered
024300              add      1 to WS-Unreg-Errors
024400              display  PD012 Str-Order-No
024500                       " item=" Str-Item-Code.
024600*
024700     if       Str-Compl-Date > WS-Today-R
024800              add      1 to WS-Future-Dt-Errors
024900              move     Str-Compl-Date to WS-Compl-Dt-Ed
025000              move     spaces to WS-Future-Line-R
025100              string   PD014 Str-Order-No
025200                       " item=" Str-Item-Code
025300                       " compl=" WS-Compl-Dt-Ed
025400                       delimited by size into WS-Future-Text
025500              display  WS-Future-Text.
025600*
025700     move     "N" to WS-Found-Sw.
025800     perform  aa021-Find-Stagnant-Slot through aa021-Exit
025900              varying Stg-Ix from 1 by 1
026000              until Stg-Ix > Stg-Count or PD-Item-Found.
026100     if       not PD-Item-Found and Stg-Count < 4000
026200              add      1 to Stg-Count
026300              set      Stg-Ix to Stg-Count
026400              move     Str-Item-Code to Stg-Item-Code (Stg-Ix)
026500              move     Str-Item-Text to Stg-Item-Text (Stg-Ix)
026600              move     Str-Compl-Date to Stg-Last-Date (Stg-Ix).
026700*
026800 aa010-Exit.  exit section.
026900*
027000 aa021-Find-Stagnant-Slot     section.
027100***************************************
027200*
027300     if       Stg-Item-Code (Stg-Ix) = Str-Item-Code
027400              set      PD-Item-Found to true
027500              if       Str-Compl-Date > Stg-Last-Date (Stg-Ix)
027600                       move Str-Item-Text
027700                                 to Stg-Item-Text (Stg-Ix)
027800                       move Str-Compl-Date
027900                                 to Stg-Last-Date (Stg-Ix)
028000              end-if.
028100*
028200 aa021-Exit.  exit section.
028300*
028400 zz050-Achievement-Rate       section.
028500***************************************
028600*
028700     if       WS-Sum-Order-Qty > zero
028800              compute WS-Achieve-Pct rounded =
028900                      WS-Sum-Actual-Qty / WS-Sum-Order-Qty * 100
029000     else
029100              move    zero to WS-Achieve-Pct.
029200*
029300 zz050-Exit.  exit section.
029400*
029500 zz060-Today-As-Julian        section.
029600***************************************
029700*
029800     accept   WS-Today from date YYYYMMDD.
029900     move     WS-Today-Yr to WS-Jul-Yr.
030000     move     WS-Today-Mo to WS-Jul-Mo.
030100     move     WS-Today-Dy to WS-Jul-Dy.
030200     perform  zz065-Calc-Julian-Day through zz065-Exit.
030300     move     WS-Jul-Result to WS-Today-Julian.
030400*
030500 zz060-Exit.  exit section.
030600*
030700 zz065-Calc-Julian-Day        section.
030800***************************************
030900*
031000* Standard integer Gregorian-to-Julian-day-number formula, fed
031100* by WS-Jul-Yr/Mo/Dy, leaves the answer in WS-Jul-Result.
031200*
031300     compute  WS-Jul-A = (14 - WS-Jul-Mo) / 12.
031400     compute  WS-Jul-Y = WS-Jul-Yr + 4800 - WS-Jul-A.
031500     compute  WS-Jul-M = WS-Jul-Mo + 12 * WS-Jul-A - 3.
031600     compute  WS-Jul-Result =
031700              WS-Jul-Dy
031800              + (153 * WS-Jul-M + 2) / 5
031900              + 365 * WS-Jul-Y
032000              + WS-Jul-Y / 4
032100              - WS-Jul-Y / 100
032200              + WS-Jul-Y / 400
032300              - 32045.
032400*
032500 zz065-Exit.  exit section.
032600*
032700 zz070-Age-Stagnant-Tab       section.
032800***************************************
032900*
033000* Stg-Last-Date is packed YYYYMMDD in a binary field - broken
033100* out here by straight integer division, not a group MOVE
033200* (a group MOVE off a binary item would copy raw bits, not
033300* digit characters).
033400*
033500     compute  WS-Jul-Yr = Stg-Last-Date (Stg-Ix) / 10000.
033600     compute  WS-Jul-Mo =
033700              (Stg-Last-Date (Stg-Ix) / 100)
033800              - (WS-Jul-Yr * 100).
033900     compute  WS-Jul-Dy =
034000              Stg-Last-Date (Stg-Ix)
034100              - ((Stg-Last-Date (Stg-Ix) / 100) * 100).
034200     perform  zz065-Calc-Julian-Day through zz065-Exit.
034300     compute  Stg-Elapsed (Stg-Ix) =
034400              WS-Today-Julian - WS-Jul-Result.
034500*
034600 zz070-Exit.  exit section.
034700*
034800 zz080-Sort-Stagnant-Tab      section.
034900***************************************
035000*
035100* Hand-rolled descending bubble sort on Stg-Elapsed - table is
035200* small enough (a few thousand distinct items at most) that a
035300* bubble sort is plenty fast for an overnight batch step.
035400*
035500     move     "Y" to WS-Sort-Sw.
035600     perform  zz082-One-Bubble-Pass through zz082-Exit
035700              until not WS-Sort-Made-Swap.
035800*
035900 zz080-Exit.  exit section.
036000*
036100 zz082-One-Bubble-Pass        section.
036200***************************************
036300*
036400     move     "N" to WS-Sort-Sw.
036500     perform  zz084-Compare-Adjacent through zz084-Exit
036600              varying Stg-Ix from 1 by 1
036700              until Stg-Ix > Stg-Count - 1.
036800*
036900 zz082-Exit.  exit section.
037000*
037100 zz084-Compare-Adjacent       section.
037200***************************************
037300*
037400     if       Stg-Elapsed (Stg-Ix) < Stg-Elapsed (Stg-Ix + 1)
037500              perform  zz085-Swap-Entries through zz085-Exit
037600              move     "Y" to WS-Sort-Sw.
037700*
037800 zz084-Exit.  exit section.
037900*
038000 zz085-Swap-Entries           section.
038100***************************************
038200*
038300     move     Stg-Item-Code (Stg-Ix)   to WS-Swap-Code.
038400     move     Stg-Item-Text (Stg-Ix)   to WS-Swap-Text.
038500     move     Stg-Last-Date (Stg-Ix)   to WS-Swap-Date.
038600     move     Stg-Elapsed (Stg-Ix)     to WS-Swap-Elapsed.
038700*
038800     move     Stg-Item-Code (Stg-Ix + 1)
038900                                  to Stg-Item-Code (Stg-Ix).
039000     move     Stg-Item-Text (Stg-Ix + 1)
039100                                  to Stg-Item-Text (Stg-Ix).
039200     move     Stg-Last-Date (Stg-Ix + 1)
039300                                  to Stg-Last-Date (Stg-Ix).
039400     move     Stg-Elapsed (Stg-Ix + 1)
039500                                  to Stg-Elapsed (Stg-Ix).
039600*
039700     move     WS-Swap-Code    to Stg-Item-Code (Stg-Ix + 1).
039800     move     WS-Swap-Text    to Stg-Item-Text (Stg-Ix + 1).
039900     move     WS-Swap-Date    to Stg-Last-Date (Stg-Ix + 1).
040000     move     WS-Swap-Elapsed to Stg-Elapsed (Stg-Ix + 1).
040100*
040200 zz085-Exit.  exit section.
040300*
040400 zz090-Print-Reports          section.
040500***************************************
040600*
040700     display  "PD010 PRODUCTION ANALYTICS -".
040800     display  "  Records          : " WS-Rec-Count.
040900     display  "  Sum order qty    : " WS-Sum-Order-Qty.
041000     display  "  Sum actual qty   : " WS-Sum-Actual-Qty.
041100     display  "  Achievement pct  : " WS-Achieve-Pct.
041200     display  "  Qty error count  : " WS-Qty-Errors.
041300     display  "  Unreg item count : " WS-Unreg-Errors.
041400     display  "  Future dt count  : " WS-Future-Dt-Errors.
041500*
041600     display  "PD010 STAGNANT ITEMS (over "
041700              WS-Stagnant-Threshold " days) -".
041800     perform  zz095-Print-If-Stagnant through zz095-Exit
041900              varying Stg-Ix from 1 by 1
042000              until Stg-Ix > Stg-Count.
042100     display  "  Stagnant item count : " WS-Stagnant-Count.
042200*
042300 zz090-Exit.  exit section.
042400*
042500 zz095-Print-If-Stagnant      section.
042600***************************************
042700*
042800     if       Stg-Elapsed (Stg-Ix) > WS-Stagnant-Threshold
042900              add      1 to WS-Stagnant-Count
043000              compute  WS-Today-Yr =
043100                       Stg-Last-Date (Stg-Ix) / 10000
043200              compute  WS-Today-Mo =
043300                       (Stg-Last-Date (Stg-Ix) / 100)
043400                       - (WS-Today-Yr * 100)
043500              compute  WS-Today-Dy =
043600                       Stg-Last-Date (Stg-Ix)
043700                       - ((Stg-Last-Date (Stg-Ix) / 100) * 100)
043800              move     Stg-Elapsed (Stg-Ix) to WS-Elapsed-Ed
043900              move     spaces to WS-Stagnant-Line-R
044000              string   PD013 Stg-Item-Code (Stg-Ix)
044100                       " " Stg-Item-Text (Stg-Ix)
044200                       " last=" WS-Today-Yr "-"
044300                       WS-Today-Mo "-" WS-Today-Dy
044400                       " elapsed=" WS-Elapsed-Ed
044500                       delimited by size into WS-Stagnant-Text
044600              display   WS-Stagnant-Text.
044700*
044800 zz095-Exit.  exit section.
044900*
