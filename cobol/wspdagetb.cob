000100*******************************************
000200*                                          *
000300*  In-Memory WIP-Age Bucket Table         *
000400*     Direct-indexed 0 thru 99 by         *
000500*     Wip-Age - no sort needed to get     *
000600*     ascending age order on output       *
000700*                                          *
000800*******************************************
000900* 06/04/26 vbc - Created.
001000*
001100 01  PD-Age-Tab.
001200     03  Agt-Bucket        occurs 100
001300                            indexed by Agt-Ix.
001400         05  Agt-Used            pic x       value "N".
001500             88  Agt-Age-Seen            value "Y".
001600         05  Agt-Total-Amt       pic s9(11)  comp-3.
001700         05  Agt-Total-Cnt       pic 9(7)    comp.
001800         05  Agt-Remain-Amt      pic s9(11)  comp-3.
001900         05  Agt-Remain-Cnt      pic 9(7)    comp.
002000         05  filler              pic x(4).
002100*
