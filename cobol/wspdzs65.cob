000100*******************************************
000200*                                          *
000300*  Record Definition For ZS65 Plant       *
000400*        Stock Extract File               *
000500*     Uses Zs65-Storage-Location as key   *
000600*     Loaded Plant P100 rows only         *
000700*                                          *
000800*******************************************
000900* File size 76 bytes.
001000*
001100* 05/04/26 vbc - Created.
001200*
001300 01  PD-Zs65-Record.
001400     03  Zs65-Item-Code          pic x(18).
001500     03  Zs65-Plant              pic x(4).
001600     03  Zs65-Item-Text          pic x(40).
001700     03  Zs65-Storage-Location   pic x(4).
001800     03  Zs65-Available-Stock    pic s9(9)  comp.
001900     03  Zs65-Available-Value    pic s9(11) comp-3.
002000     03  Zs65-Stagnant-Days      pic s9(5)  comp.
002100     03  filler                  pic x(6).
002200*
