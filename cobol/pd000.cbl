000100*****************************************************************
000200*                                                                *
000300*             Production Completion Loader / Enricher           *
000400*                                                                *
000500*     Reads the nightly KANSEI_JISSEKI production-completion    *
000600*     extract, prices each row off the MARA_DL item master and  *
000700*     writes the validated, enriched rows to the PD record      *
000800*     store for the analytics and reporting suite to read.      *
000900*                                                                *
001000*****************************************************************
001100 identification          division.
001200*================================
001300*
001400 program-id.              pd000.
001500 author.                  M SUZUKI.
001600 installation.            PC ASSY WORKS - TAKASU PLANT.
001700 date-written.            03/15/94.
001800 date-compiled.
001900 security.                Company confidential - PC Mfg Div MIS.
002000*
002100*    Remarks.             Start-of-run loader for the Production
002200*                         Dashboard batch suite.  Builds an
002300*                         in-memory standard-cost table off
002400*                         MARA_DL then edits and prices every
002500*                         KANSEI_JISSEKI row, writing good rows
002600*                         to PDSTORE for pd010 & pd020.
002700*
002800*    Called modules.      None.
002900*
003000*    Files used :
003100*                         KANSEIJK  Production completion extract.
003200*                         MARADL    Item (material) master extr.
003300*                         PDSTORE   Validated record store, out.
003400*
003500*    Error messages used.
003600*    System wide:
003700*                         SY001 - SY004.
003800*    Program specific:
003900*                         PD001 - PD006.
004000*
004100* Changes:
004200* 03/15/94 mts - 1.00.00  Created.
004300* 11/22/94 mts - 1.00.01  Sales-order leading-zero strip added
004400*                         after MM complained of "0000123" keys.
004500* 06/09/96 rkt - 1.00.02  WBS-Element widened 12 -> 16 to match
004600*                         the new PS extract layout.
004700* 02/14/98 rkt - 1.01.00  Item-not-in-master no longer fails the
004800*                         row - amount forced to zero & counted
004900*                         instead per Mr Amano's memo of 02/98.
005000* 09/30/99 mts - 1.01.01  Y2K - Kj-Input-Datetime & the two date
005100*                         fields now hold full 4-digit years
005200*                         throughout; century-window code removed.
005300* 04/18/01 rkt - 1.01.02  Storage-Location & WBS blank-to-null
005400*                         handling split out to its own paragraph.
005500* 11/05/03 mts - 1.02.00  Standard-cost table Occurs raised to
005600*                         4000 (was 2500) - see wspditab.cob.
005700* 08/22/07 rkt - 1.02.01  Run summary line added at EOJ per
005800*                         Production Control request.
005900* 02/12/11 mts - 1.03.00  Str-Week-Category now filled here at
006000*                         load, off the Julian-day week-of-month
006100*                         calc, so pd020's pivots don't repeat it.
006200* 04/20/12 kha - 1.03.01  Dropped ROUNDED off the amount compute -
006300*                         cost has only 2 decimals so the product
006400*                         is exact; store carries the cents, pd020
006500*                         truncates for print per spec.
006600* 06/22/26 mts - 1.03.02  Sales-order item number was moved to the
006700*                         store verbatim - the leading-zero strip
006800*                         only ever ran on the order number.  Item
006900*                         now runs the same aa066 strip, per
007000*                         audit finding.
007100* 06/22/26 kha - 1.03.03  Range PERFORMs rewritten one-line
007200*                         "perform X through Y" per shop style,
007300*                         no logic change.
007400* 06/22/26 mts - 1.03.04  Wbs/Planned-Compl null-flag sets were
007500*                         MOVEing "Y"/"N" straight to the 88-level
007600*                         names - would not have compiled.  Now
007700*                         set the underlying Null fields, same as
007800*                         Str-Storage-Loc-Null above.
007900* 06/22/26 rkt - 1.03.05  Dropped wspdkjrec.cob - PD-Prod-Record
008000*                         was never referenced, the KJ row is
008100*                         unstrung straight into WS-Kj-Tokens.
008200*                         Also dropped the copy of wspddate.cob,
008300*                         same reason.  Planned-completion date
008400*                         is now unpicked into Y/M/D in aa055 and
008500*                         range-checked - PD006 had never actually
008600*                         fired.  Kj token row is now blanked
008700*                         ahead of every UNSTRING - two adjacent
008800*                         tabs leave a zero-length transfer, and
008900*                         per the UNSTRING rules that leaves the
009000*                         receiving item holding the PRIOR row's
009100*                         value instead of blank, which the Sloc/
009200*                         Wbs/Plnd-Compl null checks test for
009300*                         directly.
009400*
009500*****************************************************************
009600*
009700 environment              division.
009800*================================
009900*
010000 configuration            section.
010100 source-computer.         PC-MFG-HOST.
010200 object-computer.         PC-MFG-HOST.
010300 special-names.
010400     C01 is TOP-OF-FORM
010500     class PD-Digits is "0" through "9"
010600     UPSI-0 on status is PD-Rerun-Sw
010700            off status is PD-Normal-Sw.
010800*
010900 input-output             section.
011000 file-control.
011100     select KJ-File assign to "KANSEIJK"
011200            organization is line sequential
011300            file status is WS-Kj-Status.
011400     select Mara-File assign to "MARADL"
011500            organization is line sequential
011600            file status is WS-Mara-Status.
011700     select PD-Store-File assign to "PDSTORE"
011800            organization is sequential
011900            file status is WS-Store-Status.
012000*
012100 data                     division.
012200*================================
012300*
012400 file                     section.
012500*
012600 fd  KJ-File.
012700 01  KJ-Input-Line             pic x(400).
012800*
012900 fd  Mara-File.
013000 01  Mara-Input-Line           pic x(80).
013100*
013200 fd  PD-Store-File.
013300 copy "wspdstore.cob".
013400*
013500 working-storage          section.
013600*----------------------
013700 77  Prog-Name                 pic x(15) value "PD000 (1.03.05)".
013800*
013900 copy "wspdmara.cob".
014000 copy "wspditab.cob".
014100*
014200 01  WS-Data.
014300     03  WS-Kj-Status          pic xx.
014400     03  WS-Mara-Status        pic xx.
014500     03  WS-Store-Status       pic xx.
014600     03  WS-Tab-Char           pic x    value x"09".
014700     03  WS-Eof-Sws.
014800         05  WS-Eof-Kj-Sw      pic x    value "N".
014900             88  PD-Eof-Kj             value "Y".
015000         05  WS-Eof-Mara-Sw    pic x    value "N".
015100             88  PD-Eof-Mara           value "Y".
015200     03  WS-Rec-Valid-Sw       pic x    value "Y".
015300         88  PD-Rec-Valid              value "Y".
015400         88  PD-Rec-Invalid            value "N".
015500     03  WS-Header-Sw          pic x    value "Y".
015600         88  PD-First-Line              value "Y".
015700     03  WS-Found-Sw           pic x    value "N".
015800         88  PD-Item-Found              value "Y".
015900*
016000 01  WS-Counters.
016100     03  WS-Rows-Read          pic 9(7)   comp   value zero.
016200     03  WS-Rows-Stored        pic 9(7)   comp   value zero.
016300     03  WS-Rows-Failed        pic 9(7)   comp   value zero.
016400     03  WS-Rows-No-Cost       pic 9(7)   comp   value zero.
016500     03  WS-Mara-Rows          pic 9(7)   comp   value zero.
016600*
016700* Tab-delimited working tokens off one KJ input line - length
016800* fields hold the actual bytes moved by the UNSTRING for the
016900* numeric-class edits (trailing filler spaces are not counted).
017000*
017100* Two adjacent tabs unstring to a zero-length item, and per the
017200* UNSTRING rules a zero-length transfer leaves the receiving item
017300* UNCHANGED from whatever the prior row left there - it is not
017400* blanked.  Sloc/Wbs/Plnd-Compl below are tested by a plain
017500* "= spaces", not by length, so a stale prior value would read as
017600* present when the current row's field is actually empty.  The
017700* tokens are kept in their own all-display group so the whole
017800* row can be blanked in one move ahead of every UNSTRING.
017900*
018000 01  WS-Kj-Tokens.
018100     03  WS-T-Plant            pic x(10).
018200     03  WS-T-Sloc             pic x(10).
018300     03  WS-T-Item-Code        pic x(24).
018400     03  WS-T-Item-Text        pic x(45).
018500     03  WS-T-Order-No         pic x(16).
018600     03  WS-T-Order-Type       pic x(8).
018700     03  WS-T-Mrp-Ctrl         pic x(6).
018800     03  WS-T-Order-Qty        pic x(12).
018900     03  WS-T-Actual-Qty       pic x(12).
019000     03  WS-T-Cum-Qty          pic x(12).
019100     03  WS-T-Rem-Qty          pic x(12).
019200     03  WS-T-Input-Dt         pic x(20).
019300     03  WS-T-Plnd-Compl       pic x(16).
019400     03  WS-T-Wbs              pic x(20).
019500     03  WS-T-So-No            pic x(16).
019600     03  WS-T-So-Item          pic x(10).
019700 01  WS-Kj-Tokens-R redefines WS-Kj-Tokens
019800                           pic x(249).
019900*
020000 01  WS-Kj-Tok-Lens.
020100     03  WS-T-Plant-Len        pic 9(3)   comp.
020200     03  WS-T-Sloc-Len         pic 9(3)   comp.
020300     03  WS-T-Item-Code-Len    pic 9(3)   comp.
020400     03  WS-T-Item-Text-Len    pic 9(3)   comp.
020500     03  WS-T-Order-No-Len     pic 9(3)   comp.
020600     03  WS-T-Order-Type-Len   pic 9(3)   comp.
020700     03  WS-T-Mrp-Ctrl-Len     pic 9(3)   comp.
020800     03  WS-T-Order-Qty-Len    pic 9(3)   comp.
020900     03  WS-T-Actual-Qty-Len   pic 9(3)   comp.
021000     03  WS-T-Cum-Qty-Len      pic 9(3)   comp.
021100     03  WS-T-Rem-Qty-Len      pic 9(3)   comp.
021200     03  WS-T-Input-Dt-Len     pic 9(3)   comp.
021300     03  WS-T-Plnd-Compl-Len   pic 9(3)   comp.
021400     03  WS-T-Wbs-Len          pic 9(3)   comp.
021500     03  WS-T-So-No-Len        pic 9(3)   comp.
021600     03  WS-T-So-Item-Len      pic 9(3)   comp.
021700*
021800* Working area to unpick "yyyy/mm/dd hh:mm" out of WS-T-Input-Dt.
021900*
022000 01  WS-Dt-Work.
022100     03  WS-Dt-Year            pic 9(4).
022200     03  WS-Dt-Slant-1         pic x.
022300     03  WS-Dt-Month           pic 99.
022400     03  WS-Dt-Slant-2         pic x.
022500     03  WS-Dt-Day             pic 99.
022600     03  WS-Dt-Space           pic x.
022700     03  WS-Dt-Hour            pic 99.
022800     03  WS-Dt-Colon           pic x.
022900     03  WS-Dt-Minute          pic 99.
023000 01  WS-Dt-Work-R redefines WS-Dt-Work
023100                             pic x(16).
023200*
023300* Same unpick habit, for the planned-completion date, so aa055
023400* can range-check month/day instead of just checking the string
023500* is 8 numeric bytes - "20261332" passed the old check.
023600*
023700 01  WS-Plnd-Compl-Work.
023800     03  WS-Pc-Year            pic 9(4).
023900     03  WS-Pc-Month           pic 99.
024000     03  WS-Pc-Day             pic 99.
024100 01  WS-Plnd-Compl-Work-R redefines WS-Plnd-Compl-Work
024200                             pic 9(8).
024300*
024400* Sales-order leading-zero strip work area.
024500*
024600 01  WS-So-Work.
024700     03  WS-So-Ix              pic 9(2)  comp.
024800     03  WS-So-Out             pic x(16).
024900     03  WS-So-Out-Len         pic 9(2)  comp.
025000*
025100* Week-of-month work area - Julian-day-number of the 1st of the
025200* completion month tells us the day-of-week the month opens on,
025300* which fixes how long week 1 runs and hence Str-Week-Category.
025400*
025500 01  WS-Wom-Work.
025600     03  WS-Wom-Jul-A          pic s9(4)  comp.
025700     03  WS-Wom-Jul-Y          pic s9(6)  comp.
025800     03  WS-Wom-Jul-M          pic s9(4)  comp.
025900     03  WS-Wom-Jul-1st        pic s9(9)  comp.
026000     03  WS-Wom-Dow            pic s9(4)  comp.
026100     03  WS-Wom-Wk1-Len        pic s9(4)  comp.
026200     03  WS-Wom-Days-After     pic s9(4)  comp.
026300*
026400 01  Error-Messages.
026500*    System wide
026600     03  SY001    pic x(45) value
026700         "SY001 Item master MARADL not found or empty".
026800     03  SY002    pic x(40) value
026900         "SY002 Production extract KANSEIJK empty".
027000     03  SY003    pic x(40) value
027100         "SY003 Unable to open PDSTORE for output".
027200     03  SY004    pic x(30) value
027300         "SY004 File status on read = ".
027400*    Program specific
027500     03  PD001    pic x(40) value
027600         "PD001 Header line skipped on KANSEIJK".
027700     03  PD002    pic x(40) value
027800         "PD002 Header line skipped on MARADL".
027900     03  PD003    pic x(40) value
028000         "PD003 Row invalid - required field(s)".
028100     03  PD004    pic x(40) value
028200         "PD004 Row invalid - datetime unparsable".
028300     03  PD005    pic x(40) value
028400         "PD005 Row invalid - non-numeric qty".
028500     03  PD006    pic x(45) value
028600         "PD006 Row invalid - planned date malformed".
028700*
028800 procedure division.
028900*===================
029000*
029100 aa000-Main                   section.
029200***************************************
029300*
029400     perform  aa010-Open-Files through aa010-Exit.
029500     if       PD-Rerun-Sw
029600              display "PD000 running in test/rerun mode".
029700*
029800     perform  aa020-Load-Item-Master through aa020-Exit
029900              until PD-Eof-Mara.
030000     if       Itb-Count = zero
030100              display SY001.
030200*
030300     move     "Y" to WS-Header-Sw.
030400     perform  aa030-Process-Kj-Row through aa030-Exit
030500              until PD-Eof-Kj.
030600     if       WS-Rows-Read = zero
030700              display SY002.
030800*
030900     perform  aa090-Close-Files through aa090-Exit.
031000     perform  zz080-Run-Summary through zz080-Exit.
031100     goback.
031200*
031300 aa000-Exit.  exit section.
031400*
031500 aa010-Open-Files            section.
031600***************************************
031700*
031800     open     input KJ-File.
031900     open     input Mara-File.
032000     open     output PD-Store-File.
032100     if       WS-Store-Status not = "00"
032200              display SY003
032300              display SY004 WS-Store-Status
032400              goback returning 8.
032500     move     zero to Itb-Count.
032600*
032700 aa010-Exit.  exit section.
032800*
032900 aa020-Load-Item-Master      section.
033000***************************************
033100*
033200* Builds Itb-Entries keyed on item code with its standard cost;
033300* a missing or empty master is non-fatal - all amounts become
033400* zero downstream and SY001 has already told the operator so.
033500*
033600     read     Mara-File into Mara-Input-Line
033700              at end
033800                       move "Y" to WS-Eof-Mara-Sw
033900                       go to aa020-Exit
034000     end-read.
034100     if       Mara-Input-Line (1:4) = "PLNT" or
034200              Mara-Input-Line = spaces
034300              go to aa020-Exit.
034400*
034500     unstring Mara-Input-Line delimited by WS-Tab-Char
034600              into PD-Item-Record
034700     end-unstring.
034800     add      1 to WS-Mara-Rows.
034900     if       Itb-Count < 4000
035000              add      1 to Itb-Count
035100              set      Itb-Ix to Itb-Count
035200              move     Mara-Item-Code to Itb-Item-Code (Itb-Ix)
035300              move     Mara-Std-Cost  to Itb-Std-Cost  (Itb-Ix).
035400*
035500 aa020-Exit.  exit section.
035600*
035700 aa030-Process-Kj-Row        section.
035800***************************************
035900*
036000     read     KJ-File into KJ-Input-Line
036100              at end
036200                       move "Y" to WS-Eof-Kj-Sw
036300                       go to aa030-Exit
036400     end-read.
036500     if       PD-First-Line
036600              move "N" to WS-Header-Sw
036700              go to aa030-Exit.
036800     if       KJ-Input-Line = spaces
036900              go to aa030-Exit.
037000     add      1 to WS-Rows-Read.
037100*
037200     perform  aa040-Unstring-Kj-Row through aa040-Exit.
037300     move     "Y" to WS-Rec-Valid-Sw.
037400     perform  aa050-Edit-Kj-Row through aa050-Exit.
037500     if       PD-Rec-Invalid
037600              add      1 to WS-Rows-Failed
037700              go to aa030-Exit.
037800*
037900     perform  aa060-Price-And-Fill through aa060-Exit.
038000     write    PD-Store-Record.
038100     add      1 to WS-Rows-Stored.
038200*
038300 aa030-Exit.  exit section.
038400*
038500 aa040-Unstring-Kj-Row       section.
038600***************************************
038700*
038800     move     spaces to WS-Kj-Tokens-R.
038900     unstring KJ-Input-Line delimited by WS-Tab-Char
039000         into WS-T-Plant       count WS-T-Plant-Len
039100              WS-T-Sloc        count WS-T-Sloc-Len
039200              WS-T-Item-Code   count WS-T-Item-Code-Len
039300              WS-T-Item-Text   count WS-T-Item-Text-Len
039400              WS-T-Order-No    count WS-T-Order-No-Len
039500              WS-T-Order-Type  count WS-T-Order-Type-Len
039600              WS-T-Mrp-Ctrl    count WS-T-Mrp-Ctrl-Len
039700              WS-T-Order-Qty   count WS-T-Order-Qty-Len
039800              WS-T-Actual-Qty  count WS-T-Actual-Qty-Len
039900              WS-T-Cum-Qty     count WS-T-Cum-Qty-Len
040000              WS-T-Rem-Qty     count WS-T-Rem-Qty-Len
040100              WS-T-Input-Dt    count WS-T-Input-Dt-Len
040200              WS-T-Plnd-Compl  count WS-T-Plnd-Compl-Len
040300              WS-T-Wbs         count WS-T-Wbs-Len
040400              WS-T-So-No       count WS-T-So-No-Len
040500              WS-T-So-Item     count WS-T-So-Item-Len
040600     end-unstring.
040700*
040800 aa040-Exit.  exit section.
040900*
041000 aa050-Edit-Kj-Row           section.
041100***************************************
041200*
041300* Required fields per spec: plant, item code, item text, order
041400* number, order type, MRP controller, the four quantities and
041500* the input datetime.  Any one blank fails the whole row.
041600*
041700     if       WS-T-Plant = spaces      or
041800              WS-T-Item-Code = spaces  or
041900              WS-T-Item-Text = spaces  or
042000              WS-T-Order-No = spaces   or
042100              WS-T-Order-Type = spaces or
042200              WS-T-Mrp-Ctrl = spaces   or
042300              WS-T-Order-Qty = spaces  or
042400              WS-T-Actual-Qty = spaces or
042500              WS-T-Cum-Qty = spaces    or
042600              WS-T-Rem-Qty = spaces    or
042700              WS-T-Input-Dt = spaces
042800              move "N" to WS-Rec-Valid-Sw
042900              go to aa050-Exit.
043000*
043100     if       (WS-T-Order-Qty-Len  > zero and
043200               WS-T-Order-Qty (1:WS-T-Order-Qty-Len)
043300                                        not numeric)  or
043400              (WS-T-Actual-Qty-Len > zero and
043500               WS-T-Actual-Qty (1:WS-T-Actual-Qty-Len)
043600                                        not numeric)  or
043700              (WS-T-Cum-Qty-Len    > zero and
043800               WS-T-Cum-Qty (1:WS-T-Cum-Qty-Len)
043900                                        not numeric)  or
044000              (WS-T-Rem-Qty-Len    > zero and
044100               WS-T-Rem-Qty (1:WS-T-Rem-Qty-Len)
044200                                        not numeric)
044300              move "N" to WS-Rec-Valid-Sw
044400              go to aa050-Exit.
044500*
044600     move     WS-T-Input-Dt to WS-Dt-Work-R.
044700     if       WS-T-Input-Dt-Len not = 16   or
044800              WS-Dt-Year  not numeric      or
044900              WS-Dt-Month not numeric      or
045000              WS-Dt-Day   not numeric      or
045100              WS-Dt-Hour  not numeric      or
045200              WS-Dt-Minute not numeric     or
045300              WS-Dt-Slant-1 not = "/"      or
045400              WS-Dt-Slant-2 not = "/"      or
045500              WS-Dt-Colon   not = ":"
045600              move "N" to WS-Rec-Valid-Sw
045700              go to aa050-Exit.
045800*
045900     if       WS-T-Plnd-Compl not = spaces
046000              perform  aa055-Edit-Planned-Date through aa055-Exit.
046100*
046200 aa050-Exit.  exit section.
046300*
046400 aa055-Edit-Planned-Date     section.
046500***************************************
046600*
046700* A trailing ".0" is a spreadsheet-export artifact - strip it
046800* before the YYYYMMDD numeric edit.
046900*
047000     if       WS-T-Plnd-Compl-Len > 2 and
047100              WS-T-Plnd-Compl ((WS-T-Plnd-Compl-Len - 1):2) = ".0"
047200              subtract 2 from WS-T-Plnd-Compl-Len.
047300*
047400     if       WS-T-Plnd-Compl-Len not = 8 or
047500              WS-T-Plnd-Compl (1:WS-T-Plnd-Compl-Len)
047600                                        not numeric
047700              move "N" to WS-Rec-Valid-Sw
047800              go to aa055-Exit.
047900*
048000     move     WS-T-Plnd-Compl (1:8) to WS-Plnd-Compl-Work-R.
048100     if       WS-Pc-Month < 1 or WS-Pc-Month > 12 or
048200              WS-Pc-Day   < 1 or WS-Pc-Day   > 31
048300              move "N" to WS-Rec-Valid-Sw
048400              display  PD006.
048500*
048600 aa055-Exit.  exit section.
048700*
048800 aa060-Price-And-Fill        section.
048900***************************************
049000*
049100     initialize PD-Store-Record.
049200     move     WS-T-Plant      to Str-Plant.
049300     move     WS-T-Item-Code (1:WS-T-Item-Code-Len)
049400                              to Str-Item-Code.
049500     move     WS-T-Item-Text  to Str-Item-Text.
049600     move     WS-T-Order-No   to Str-Order-No.
049700     move     WS-T-Order-Type to Str-Order-Type.
049800     move     WS-T-Mrp-Ctrl   to Str-Mrp-Controller.
049900     move     WS-T-Order-Qty (1:WS-T-Order-Qty-Len)
050000                              to Str-Order-Qty.
050100     move     WS-T-Actual-Qty (1:WS-T-Actual-Qty-Len)
050200                              to Str-Actual-Qty.
050300     move     WS-T-Cum-Qty (1:WS-T-Cum-Qty-Len)
050400                              to Str-Cumulative-Qty.
050500     move     WS-T-Rem-Qty (1:WS-T-Rem-Qty-Len)
050600                              to Str-Remaining-Qty.
050700*
050800     compute  Str-Compl-Date =
050900              WS-Dt-Year * 10000 + WS-Dt-Month * 100 + WS-Dt-Day.
051000     compute  Str-Compl-Time = WS-Dt-Hour * 100 + WS-Dt-Minute.
051100     perform  aa062-Calc-Week-Category through aa062-Exit.
051200*
051300     if       WS-T-Sloc = spaces
051400              move "Y" to Str-Storage-Loc-Null
051500     else
051600              move "N" to Str-Storage-Loc-Null
051700              move WS-T-Sloc to Str-Storage-Location.
051800*
051900     if       WS-T-Wbs = spaces
052000              move "Y" to Str-Wbs-Element-Null
052100     else
052200              move "N" to Str-Wbs-Element-Null
052300              move WS-T-Wbs to Str-Wbs-Element.
052400*
052500     if       WS-T-Plnd-Compl = spaces
052600              move "Y" to Str-Planned-Compl-Null
052700     else
052800              move "N" to Str-Planned-Compl-Null
052900              move WS-T-Plnd-Compl (1:8)
053000                                        to Str-Planned-Compl-Date.
053100*
053200     perform  aa065-Clean-Sales-Order through aa065-Exit.
053300*
053400     move     "N" to WS-Found-Sw.
053500     perform  aa061-Find-Item-Cost through aa061-Exit
053600              varying Itb-Ix from 1 by 1
053700              until Itb-Ix > Itb-Count or PD-Item-Found.
053800     if       PD-Item-Found
053900              set      Str-Item-Registered to true
054000     else
054100              set      Str-Item-Unregistered to true
054200              move     zero to Str-Amount
054300              add      1 to WS-Rows-No-Cost.
054400*
054500 aa060-Exit.  exit section.
054600*
054700 aa061-Find-Item-Cost         section.
054800***************************************
054900*
055000     if       Itb-Item-Code (Itb-Ix) = Str-Item-Code
055100              set      PD-Item-Found to true
055200              compute  Str-Amount =
055300                       Str-Actual-Qty *
055400                       Itb-Std-Cost (Itb-Ix).
055500*
055600 aa061-Exit.  exit section.
055700*
055800 aa062-Calc-Week-Category     section.
055900***************************************
056000*
056100* Week 1 runs the 1st thru the first Saturday - its length turns
056200* on which weekday the month opens on, found here off the Julian
056300* day number of the 1st (classic Gregorian-to-Julian formula).
056400*
056500     compute  WS-Wom-Jul-A = (14 - WS-Dt-Month) / 12.
056600     compute  WS-Wom-Jul-Y = WS-Dt-Year + 4800 - WS-Wom-Jul-A.
056700     compute  WS-Wom-Jul-M =
056800              WS-Dt-Month + 12 * WS-Wom-Jul-A - 3.
056900     compute  WS-Wom-Jul-1st =
057000              1
057100              + (153 * WS-Wom-Jul-M + 2) / 5
057200              + 365 * WS-Wom-Jul-Y
057300              + WS-Wom-Jul-Y / 4
057400              - WS-Wom-Jul-Y / 100
057500              + WS-Wom-Jul-Y / 400
057600              - 32045.
057700     compute  WS-Wom-Dow =
057800              (WS-Wom-Jul-1st + 1) -
057900              ((WS-Wom-Jul-1st + 1) / 7 * 7).
058000     compute  WS-Wom-Wk1-Len = 7 - WS-Wom-Dow.
058100*
058200     if       WS-Dt-Day <= WS-Wom-Wk1-Len
058300              move     1 to Str-Week-Category
058400     else
058500              compute  WS-Wom-Days-After =
058600                       WS-Dt-Day - WS-Wom-Wk1-Len
058700              compute  Str-Week-Category =
058800                       2 + (WS-Wom-Days-After - 1) / 7.
058900*
059000 aa062-Exit.  exit section.
059100*
059200 aa065-Clean-Sales-Order      section.
059300***************************************
059400*
059500* Blank -> null; trimmed; all-digit -> strip leading zeros
059600* (all-zero collapses to a single "0"); anything else as-is.
059700*
059800     if       WS-T-So-No = spaces
059900              move spaces to Str-Sales-Order-No
060000     else
060100              move WS-T-So-No (1:WS-T-So-No-Len) to WS-So-Out
060200              move WS-T-So-No-Len to WS-So-Out-Len
060300              if   WS-So-Out (1:WS-So-Out-Len) numeric
060400                   perform aa066-Strip-Leading-Zeros
060500                        through aa066-Exit
060600              end-if
060700              move WS-So-Out (1:WS-So-Out-Len)
060800                                        to Str-Sales-Order-No.
060900*
061000* Item number follows the same cleaning rule as the order number
061100* above - trim, blank -> null, strip leading zeros on all-digit
061200* values (all-zero -> "0").
061300*
061400     if       WS-T-So-Item = spaces
061500              move spaces to Str-Sales-Order-Item
061600     else
061700              move WS-T-So-Item (1:WS-T-So-Item-Len) to WS-So-Out
061800              move WS-T-So-Item-Len to WS-So-Out-Len
061900              if   WS-So-Out (1:WS-So-Out-Len) numeric
062000                   perform aa066-Strip-Leading-Zeros
062100                        through aa066-Exit
062200              end-if
062300              move WS-So-Out (1:WS-So-Out-Len)
062400                                        to Str-Sales-Order-Item.
062500*
062600 aa065-Exit.  exit section.
062700*
062800 aa066-Strip-Leading-Zeros    section.
062900***************************************
063000*
063100     move     1 to WS-So-Ix.
063200     perform  aa067-Bump-Zero-Ix through aa067-Exit
063300              until WS-So-Ix >= WS-So-Out-Len or
063400                    WS-So-Out (WS-So-Ix:1) not = "0".
063500     if       WS-So-Ix > 1
063600              move     WS-So-Out (WS-So-Ix:(WS-So-Out-Len -
063700                              WS-So-Ix + 1)) to WS-So-Out
063800              compute  WS-So-Out-Len =
063900                              WS-So-Out-Len - WS-So-Ix + 1.
064000*
064100 aa066-Exit.  exit section.
064200*
064300 aa067-Bump-Zero-Ix           section.
064400***************************************
064500*
064600     add      1 to WS-So-Ix.
064700*
064800 aa067-Exit.  exit section.
064900*
065000 aa090-Close-Files            section.
065100***************************************
065200*
065300     close    KJ-File Mara-File PD-Store-File.
065400*
065500 aa090-Exit.  exit section.
065600*
065700 zz080-Run-Summary            section.
065800***************************************
065900*
066000     display  "PD000 run summary follows -".
066100     display  "  Rows read      : " WS-Rows-Read.
066200     display  "  Rows stored    : " WS-Rows-Stored.
066300     display  "  Rows failed    : " WS-Rows-Failed.
066400     display  "  Rows no-cost   : " WS-Rows-No-Cost.
066500     display  "  Item master ct : " Itb-Count.
066600*
066700 zz080-Exit.  exit section.
066800*
