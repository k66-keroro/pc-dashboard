000100*******************************************
000200*                                          *
000300*  Record Definition For Storage          *
000400*      Location Master File               *
000500*     Uses Sloc-Storage-Location as key   *
000600*                                          *
000700*******************************************
000800* File size 96 bytes.
000900*
001000* 05/04/26 vbc - Created.
001100*
001200 01  PD-Sloc-Record.
001300     03  Sloc-Plant                pic x(4).
001400     03  Sloc-Resp-Dept            pic x(20).
001500     03  Sloc-Inv-Rpt-Category     pic x(10).
001600     03  Sloc-Storage-Location     pic x(4).
001700     03  Sloc-Storage-Loc-Name     pic x(20).
001800     03  Sloc-Factory-Stock-Cat    pic x(3).
001900     03  Sloc-Sales-Stock-Cat      pic x(3).
002000     03  Sloc-Factory-Category     pic x(10).
002100     03  Sloc-Factory-Category-2   pic x(10).
002200     03  Sloc-Unusable-Category    pic x(10).
002300     03  Sloc-Shelf-Check-Flag     pic x(3).
002400     03  Sloc-Requirements-Check   pic x(3).
002500     03  filler                    pic x(6).
002600*
