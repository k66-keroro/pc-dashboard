000100*****************************************************************
000200*                                                                *
000300*                  WIP Ageing Comparison Report                 *
000400*                                                                *
000500*     Runs after pd100 has refreshed the WIP/stock stores.      *
000600*     Joins the WIP detail store to the order-status and        *
000700*     goods-issue stores in memory, then breaks the WIP book    *
000800*     out by age bucket - total value/count against what is     *
000900*     still open (not yet TECO'd or delivered).                 *
001000*                                                                *
001100*****************************************************************
001200 identification          division.
001300*================================
001400*
001500 program-id.              pd110.
001600 author.                  K HAYASHI.
001700 installation.            PC ASSY WORKS - TAKASU PLANT.
001800 date-written.            10/02/95.
001900 date-compiled.
002000 security.                Company confidential - PC Mfg Div MIS.
002100*
002200*    Remarks.             Production Control's monthly WIP review
002300*                         wanted total-vs-remaining value by age
002400*                         bucket instead of one flat WIP total -
002500*                         this replaces the old age-band tally Mr
002600*                         Amano used to run by hand off the ZP02
002700*                         printout.
002800*
002900*    Called modules.      None.
003000*
003100*    Files used :
003200*                         WIPSTORE  WIP detail store, input.
003300*                         ZP02STOR  Order-status store, input.
003400*                         ZP58STOR  Goods-issue store, input.
003500*                         WIPAGERP  WIP ageing report, output.
003600*
003700*    Error messages used.
003800*    Program specific:
003900*                         PD110 - PD112.
004000*
004100* Changes:
004200* 10/02/95 kha - 1.00.00  Created.
004300* 02/06/97 kha - 1.00.01  Zp02/Zp58 tables raised to Occurs 6000
004400*                         to match pd100's WIP dedupe sizing.
004500* 09/30/99 rkt - 1.01.00  Y2K - no date fields of our own, but
004600*                         the copybooks it reads were reworked;
004700*                         recompiled and resigned off clean.
004800* 05/11/04 mts - 1.01.01  Zp58 match count added to the run
004900*                         summary, PC Div request.
005000* 08/17/11 tnk - 1.01.02  Recompiled clean under the WIP server's
005100*                         COBOL upgrade - no source change, ran
005200*                         parallel against last month's report
005300*                         and matched byte for byte.
005400* 06/22/26 kha - 1.01.03  Range PERFORMs rewritten one-line
005500*                         "perform X through Y" per shop style,
005600*                         no logic change.
005700* 06/22/26 mts - 1.01.04  Dropped the copy of wspddate.cob - it
005800*                         was never referenced here.  Closed-
005900*                         status check now a table search like
006000*                         pd120's stock bands, Zp02 table slots
006100*                         are cleared before they're filled, and
006200*                         the age-line buffer is blanked before
006300*                         each STRING build.
006400*
006500*****************************************************************
006600*
006700 environment              division.
006800*================================
006900*
007000 configuration            section.
007100 source-computer.         PC-MFG-HOST.
007200 object-computer.         PC-MFG-HOST.
007300 special-names.
007400     C01 is TOP-OF-FORM
007500     class PD-Digits is "0" through "9"
007600     UPSI-0 on status is PD-Rerun-Sw
007700            off status is PD-Normal-Sw.
007800*
007900 input-output             section.
008000 file-control.
008100     select PD-Wip-Store-File assign to "WIPSTORE"
008200            organization is sequential
008300            file status is WS-Wip-Status.
008400     select PD-Zp02-Store-File assign to "ZP02STOR"
008500            organization is sequential
008600            file status is WS-Zp02-Status.
008700     select PD-Zp58-Store-File assign to "ZP58STOR"
008800            organization is sequential
008900            file status is WS-Zp58-Status.
009000     select Age-Rpt-File assign to "WIPAGERP"
009100            organization is line sequential
009200            file status is WS-Age-Rpt-Status.
009300*
009400 data                     division.
009500*================================
009600*
009700 file                     section.
009800*
009900 fd  PD-Wip-Store-File.
010000 copy "wspdwip.cob".
010100*
010200 fd  PD-Zp02-Store-File.
010300 copy "wspdzp02.cob".
010400*
010500 fd  PD-Zp58-Store-File.
010600 copy "wspdzp58.cob".
010700*
010800 fd  Age-Rpt-File.
010900 01  Age-Rpt-Line.
011000     03  Age-Rpt-Text          pic x(60).
011100     03  filler                pic x(20).
011200* Flat view so the record buffer can be blanked in one move
011300* before each STRING build - the buffer isn't cleared between
011400* writes on its own.
011500 01  Age-Rpt-Line-R redefines Age-Rpt-Line
011600                             pic x(80).
011700*
011800 working-storage          section.
011900*----------------------
012000 77  Prog-Name                 pic x(15) value "PD110 (1.01.04)".
012100*
012200 01  WS-Data.
012300     03  WS-Wip-Status         pic xx.
012400     03  WS-Zp02-Status        pic xx.
012500     03  WS-Zp58-Status        pic xx.
012600     03  WS-Age-Rpt-Status     pic xx.
012700     03  WS-Tab-Char           pic x    value x"09".
012800     03  WS-Eof-Sw             pic x.
012900         88  PD-Eof                     value "Y".
013000     03  WS-Found-Sw           pic x.
013100         88  PD-Key-Found                value "Y".
013200     03  WS-Zp58-Found-Sw      pic x.
013300         88  PD-Zp58-Found               value "Y".
013400     03  WS-Closed-Sw          pic x.
013500         88  PD-Status-Closed            value "Y".
013600*
013700 01  WS-Counters.
013800     03  WS-Wip-Rows-Read      pic 9(7)   comp   value zero.
013900     03  WS-Wip-Rows-Used      pic 9(7)   comp   value zero.
014000     03  WS-Zp58-Match-Count   pic 9(7)   comp   value zero.
014100     03  WS-Age-Lines-Written  pic 9(3)   comp   value zero.
014200*
014300* Order-status lookup table, loaded whole from ZP02STOR ahead of
014400* the WIP pass - orders of magnitude smaller than a sequential
014500* re-read of ZP02STOR once per WIP row would be.
014600*
014700 01  PD-Zp02-Tab.
014800     03  Z2-Entries        occurs 6000
014900                             indexed by Z2-Ix.
015000         05  Z2-Order-No         pic x(12).
015100         05  Z2-Status           pic x(4).
015200     03  Z2-Entries-R redefines Z2-Entries
015300                       occurs 6000        pic x(16).
015400     03  Z2-Count              pic 9(5)   comp   value zero.
015500*
015600* Goods-issue presence lookup, same idea.
015700*
015800 01  PD-Zp58-Tab.
015900     03  Z8-Entries        occurs 6000
016000                             indexed by Z8-Ix.
016100         05  Z8-Order-No         pic x(12).
016200     03  Z8-Count              pic 9(5)   comp   value zero.
016300*
016400* Age-bucket totals - indexed directly on Wip-Age + 1, Wip-Age
016500* being a two-digit unsigned field (00-99), so a straight Occurs
016600* 100 table covers every possible bucket without a search table.
016700*
016800 copy "wspdagetb.cob".
016900*
017000 01  WS-Order-Status-Work      pic x(4).
017100*
017200* The two ZP02 order-status codes that pull a row out of the
017300* "remaining" pile - same idea as pd120's stock-band labels,
017400* a literal group with an occurs redefine so the check is one
017500* table search instead of two hard-coded IFs.
017600*
017700 01  WS-Closed-Status-Labels.
017800     03  filler                pic x(4) value "TECO".
017900     03  filler                pic x(4) value "DLV ".
018000 01  WS-Closed-Status-Table redefines WS-Closed-Status-Labels.
018100     03  WS-Closed-Status-Text pic x(4) occurs 2
018200                                 indexed by WS-Cs-Ix.
018300*
018400 01  WS-Print-Work.
018500     03  WS-P-Age              pic 9(2).
018600     03  WS-P-Amt              pic 9(11).
018700     03  WS-P-Cnt              pic 9(7).
018800     03  WS-P-Rem-Amt          pic 9(11).
018900     03  WS-P-Rem-Cnt          pic 9(7).
019000*
019100 01  Error-Messages.
019200     03  PD110    pic x(40) value
019300         "PD110 WIP detail store WIPSTORE empty".
019400     03  PD111    pic x(30) value
019500         "PD111 Zp02/Zp58 table overflow".
019600     03  PD112    pic x(30) value
019700         "PD112 Age report open failed".
019800*
019900 procedure division.
020000*===================
020100*
020200 aa000-Main                    section.
020300***************************************
020400*
020500     perform  aa010-Load-Zp02-Tab through aa010-Exit.
020600     perform  aa020-Load-Zp58-Tab through aa020-Exit.
020700     perform  aa025-Zero-Age-Tab through aa025-Exit
020800              varying Agt-Ix from 1 by 1
020900              until Agt-Ix > 100.
021000*
021100     open     input PD-Wip-Store-File.
021200     if       WS-Wip-Status not = "00"
021300              display PD110
021400              goback.
021500     move     "N" to WS-Eof-Sw.
021600     perform  aa030-Process-Wip-Row through aa030-Exit
021700              until PD-Eof.
021800     close    PD-Wip-Store-File.
021900     if       WS-Wip-Rows-Read = zero
022000              display PD110.
022100*
022200     perform  zz050-Print-Age-Report through zz050-Exit.
022300     perform  zz090-Run-Summary through zz090-Exit.
022400     goback.
022500*
022600 aa000-Exit.  exit section.
022700*
022800 aa010-Load-Zp02-Tab            section.
022900***************************************
023000*
023100     open     input PD-Zp02-Store-File.
023200     if       WS-Zp02-Status not = "00"
023300              go to aa010-Exit.
023400     move     "N" to WS-Eof-Sw.
023500     perform  aa011-Read-Zp02-Row through aa011-Exit
023600              until PD-Eof.
023700     close    PD-Zp02-Store-File.
023800*
023900 aa010-Exit.  exit section.
024000*
024100 aa011-Read-Zp02-Row            section.
024200***************************************
024300*
024400     read     PD-Zp02-Store-File
024500              at end
024600                       move "Y" to WS-Eof-Sw
024700                       go to aa011-Exit
024800     end-read.
024900     if       Z2-Count < 6000
025000              add      1 to Z2-Count
025100              move     spaces to Z2-Entries-R (Z2-Count)
025200              move     Zp02-Order-No to Z2-Order-No (Z2-Count)
025300              move     Zp02-Order-Status to Z2-Status (Z2-Count)
025400     else
025500              display  PD111.
025600*
025700 aa011-Exit.  exit section.
025800*
025900 aa020-Load-Zp58-Tab            section.
026000***************************************
026100*
026200     open     input PD-Zp58-Store-File.
026300     if       WS-Zp58-Status not = "00"
026400              go to aa020-Exit.
026500     move     "N" to WS-Eof-Sw.
026600     perform  aa021-Read-Zp58-Row through aa021-Exit
026700              until PD-Eof.
026800     close    PD-Zp58-Store-File.
026900*
027000 aa020-Exit.  exit section.
027100*
027200 aa021-Read-Zp58-Row            section.
027300***************************************
027400*
027500     read     PD-Zp58-Store-File
027600              at end
027700                       move "Y" to WS-Eof-Sw
027800                       go to aa021-Exit
027900     end-read.
028000     if       Z8-Count < 6000
028100              add      1 to Z8-Count
028200              move     Zp58-Order-No to Z8-Order-No (Z8-Count)
028300     else
028400              display  PD111.
028500*
028600 aa021-Exit.  exit section.
028700*
028800 aa025-Zero-Age-Tab              section.
028900***************************************
029000*
029100     move     "N" to Agt-Used (Agt-Ix).
029200     move     zero to Agt-Total-Amt (Agt-Ix)
029300                       Agt-Total-Cnt (Agt-Ix)
029400                       Agt-Remain-Amt (Agt-Ix)
029500                       Agt-Remain-Cnt (Agt-Ix).
029600*
029700 aa025-Exit.  exit section.
029800*
029900 aa030-Process-Wip-Row          section.
030000***************************************
030100*
030200     read     PD-Wip-Store-File
030300              at end
030400                       move "Y" to WS-Eof-Sw
030500                       go to aa030-Exit
030600     end-read.
030700     add      1 to WS-Wip-Rows-Read.
030800     if       Wip-Mrp-Controller (1:1) not = "P"
030900              go to aa030-Exit.
031000     add      1 to WS-Wip-Rows-Used.
031100*
031200     move     spaces to WS-Order-Status-Work.
031300     move     "N" to WS-Found-Sw.
031400     perform  aa031-Find-Zp02-Slot through aa031-Exit
031500              varying Z2-Ix from 1 by 1
031600              until Z2-Ix > Z2-Count or PD-Key-Found.
031700*
031800     move     "N" to WS-Zp58-Found-Sw.
031900     perform  aa032-Find-Zp58-Slot through aa032-Exit
032000              varying Z8-Ix from 1 by 1
032100              until Z8-Ix > Z8-Count or PD-Zp58-Found.
032200     if       PD-Zp58-Found
032300              add      1 to WS-Zp58-Match-Count.
032400*
032500     set      Agt-Ix to Wip-Age.
032600     set      Agt-Ix up by 1.
032700     set      Agt-Age-Seen (Agt-Ix) to true.
032800     add      1 to Agt-Total-Cnt (Agt-Ix).
032900     add      Wip-Amount-Jpy to Agt-Total-Amt (Agt-Ix).
033000     move     "N" to WS-Closed-Sw.
033100     perform  aa033-Check-Closed-Status through aa033-Exit
033200              varying WS-Cs-Ix from 1 by 1
033300              until WS-Cs-Ix > 2 or PD-Status-Closed.
033400     if       not PD-Status-Closed
033500              add      1 to Agt-Remain-Cnt (Agt-Ix)
033600              add      Wip-Amount-Jpy to Agt-Remain-Amt (Agt-Ix).
033700*
033800 aa030-Exit.  exit section.
033900*
034000 aa031-Find-Zp02-Slot           section.
034100***************************************
034200*
034300     if       Z2-Order-No (Z2-Ix) = Wip-Order-No
034400              set      PD-Key-Found to true
034500              move     Z2-Status (Z2-Ix) to WS-Order-Status-Work.
034600*
034700 aa031-Exit.  exit section.
034800*
034900 aa032-Find-Zp58-Slot           section.
035000***************************************
035100*
035200     if       Z8-Order-No (Z8-Ix) = Wip-Order-No
035300              set      PD-Zp58-Found to true.
035400*
035500 aa032-Exit.  exit section.
035600*
035700 aa033-Check-Closed-Status      section.
035800***************************************
035900*
036000     if       WS-Order-Status-Work =
036100              WS-Closed-Status-Text (WS-Cs-Ix)
036200              set      PD-Status-Closed to true.
036300*
036400 aa033-Exit.  exit section.
036500*
036600 zz050-Print-Age-Report         section.
036700***************************************
036800*
036900     open     output Age-Rpt-File.
037000     if       WS-Age-Rpt-Status not = "00"
037100              display PD112
037200              go to zz050-Exit.
037300     perform  zz051-Print-One-Age through zz051-Exit
037400              varying Agt-Ix from 1 by 1
037500              until Agt-Ix > 100.
037600     close    Age-Rpt-File.
037700*
037800 zz050-Exit.  exit section.
037900*
038000 zz051-Print-One-Age            section.
038100***************************************
038200*
038300     if       not Agt-Age-Seen (Agt-Ix)
038400              go to zz051-Exit.
038500     move     spaces to Age-Rpt-Line-R.
038600     compute  WS-P-Age     = Agt-Ix - 1.
038700     move     Agt-Total-Amt (Agt-Ix) to WS-P-Amt.
038800     move     Agt-Total-Cnt (Agt-Ix) to WS-P-Cnt.
038900     move     Agt-Remain-Amt (Agt-Ix)   to WS-P-Rem-Amt.
039000     move     Agt-Remain-Cnt (Agt-Ix)   to WS-P-Rem-Cnt.
039100     string   WS-P-Age WS-Tab-Char
039200              WS-P-Amt WS-Tab-Char
039300              WS-P-Cnt WS-Tab-Char
039400              WS-P-Rem-Amt WS-Tab-Char
039500              WS-P-Rem-Cnt
039600              delimited by size into Age-Rpt-Text.
039700     write    Age-Rpt-Line.
039800     add      1 to WS-Age-Lines-Written.
039900*
040000 zz051-Exit.  exit section.
040100*
040200 zz090-Run-Summary              section.
040300***************************************
040400*
040500     display  "PD110 WIP AGEING SUMMARY -".
040600     display  "  Wip rows read/used  : " WS-Wip-Rows-Read "/"
040700              WS-Wip-Rows-Used.
040800     display  "  Zp02 table entries  : " Z2-Count.
040900     display  "  Zp58 table entries  : " Z8-Count
041000              "  matched  : " WS-Zp58-Match-Count.
041100     display  "  Age lines written   : " WS-Age-Lines-Written.
041200*
041300 zz090-Exit.  exit section.
041400*
