000100*******************************************
000200*                                          *
000300*  In-Memory PC Stock Summary Table       *
000400*     3 stagnation bands x 100 whole      *
000500*     stagnant years, direct-indexed      *
000600*                                          *
000700*******************************************
000800* 12/11/95 vbc - Created.
000900*
001000 01  PD-Stock-Tab.
001100     03  Stk-Band          occurs 3
001200                            indexed by Stk-Band-Ix.
001300         05  Stk-Yr        occurs 100
001400                            indexed by Stk-Yr-Ix.
001500             07  Stk-Seen        pic x       value "N".
001600                 88  Stk-Yr-Seen         value "Y".
001700             07  Stk-Amt         pic s9(11)  comp-3.
001800             07  Stk-Cnt         pic 9(7)    comp.
001900             07  filler          pic x(4).
002000*
