000100*******************************************
000200*                                          *
000300*  Record Definition For Item Master      *
000400*        (MARA_DL) Extract File           *
000500*     Uses Mara-Item-Code as key          *
000600*                                          *
000700*******************************************
000800* File size 30 bytes.
000900*
001000* Loaded whole into the PD-Item-Tab table at the top of every
001100* program that needs a standard-cost or a registration lookup;
001200* see wspditab.cob for the in-memory table shape.
001300*
001400* 04/04/26 vbc - Created.
001500*
001600 01  PD-Item-Record.
001700     03  Mara-Item-Code       pic x(18).
001800     03  Mara-Std-Cost        pic s9(9)v99  comp-3.
001900     03  filler               pic x(6).
002000*
