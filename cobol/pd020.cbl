000100*****************************************************************
000200*                                                                *
000300*             Production Dashboard Report Generator             *
000400*                                                                *
000500*     Reads the validated PDSTORE record store built by pd000  *
000600*     and writes the three management reports Production       *
000700*     Control looks at every morning - the detail extract,     *
000800*     the daily PC1-PC6 pivot and the weekly PC1-PC6 pivot     *
000900*     with its grand-total row.                                *
001000*                                                                *
001100*****************************************************************
001200 identification          division.
001300*================================
001400*
001500 program-id.              pd020.
001600 author.                  T NAKAMURA.
001700 installation.            PC ASSY WORKS - TAKASU PLANT.
001800 date-written.            05/10/94.
001900 date-compiled.
002000 security.                Company confidential - PC Mfg Div MIS.
002100*
002200*    Remarks.             Runs last in the nightly PD suite, after
002300*                         pd000 has refreshed PDSTORE.  Builds the
002400*                         daily/weekly PC1-PC6 pivots in memory
002500*                         off a single pass of the record store,
002600*                         then sorts and prints each report.
002700*
002800*    Called modules.      None.
002900*
003000*    Files used :
003100*                         PDSTORE   Validated record store, input.
003200*                         PDDETAIL  Detail extract report, output.
003300*                         PDDAILY   Daily PC1-PC6 summary, output.
003400*                         PDWEEKLY  Weekly PC1-PC6 summary, out.
003500*
003600*    Error messages used.
003700*    Program specific:
003800*                         PD020 - PD021.
003900*
004000* Changes:
004100* 05/10/94 tnk - 1.00.00  Created.
004200* 12/02/95 tnk - 1.00.01  Weekly grand-total row added per Ops
004300*                         request (used to be a separate DISPLAY).
004400* 09/30/99 rkt - 1.01.00  Y2K - completion-date column now prints
004500*                         the full 4-digit year, not the old 2.
004600* 03/18/03 kha - 1.01.01  Daily/weekly pivot tables Occurs raised
004700*                         (400/10) after the two-plant merge run
004800*                         overflowed the old sizes.
004900* 07/25/08 mts - 1.02.00  In-house/outsourced console breakdown
005000*                         added off the MRP-controller-type rule
005100*                         for the plant manager's weekly review.
005200* 06/22/26 tnk - 1.02.01  Grand-total row was romanised to GOKEI
005300*                         on this terminal - report spec calls
005400*                         for the Kanji label, restored as-is.
005500* 06/22/26 kha - 1.02.02  Range PERFORMs rewritten one-line
005600*                         "perform X through Y" per shop style,
005700*                         no logic change.
005800* 06/22/26 tnk - 1.02.03  Dropped the copy of wspddate.cob - it
005900*                         was never referenced here.  The three
006000*                         output records are now blanked whole
006100*                         (filler included) ahead of every STRING
006200*                         build instead of just relying on the
006300*                         text sub-field being fully overlaid.
006400*
006500*****************************************************************
006600*
006700 environment              division.
006800*================================
006900*
007000 configuration            section.
007100 source-computer.         PC-MFG-HOST.
007200 object-computer.         PC-MFG-HOST.
007300 special-names.
007400     C01 is TOP-OF-FORM
007500     class PD-Digits is "0" through "9"
007600     UPSI-0 on status is PD-Rerun-Sw
007700            off status is PD-Normal-Sw.
007800*
007900 input-output             section.
008000 file-control.
008100     select PD-Store-File assign to "PDSTORE"
008200            organization is sequential
008300            file status is WS-Store-Status.
008400     select PD-Detail-File assign to "PDDETAIL"
008500            organization is line sequential
008600            file status is WS-Detail-Status.
008700     select PD-Daily-File assign to "PDDAILY"
008800            organization is line sequential
008900            file status is WS-Daily-Status.
009000     select PD-Weekly-File assign to "PDWEEKLY"
009100            organization is line sequential
009200            file status is WS-Weekly-Status.
009300*
009400 data                     division.
009500*================================
009600*
009700 file                     section.
009800*
009900 fd  PD-Store-File.
010000 copy "wspdstore.cob".
010100*
010200 fd  PD-Detail-File.
010300 01  PD-Detail-Line.
010400     03  PD-Detail-Text        pic x(120).
010500     03  filler                pic x(13).
010600* Flat view so the whole record - filler included - can be
010700* blanked in one move ahead of each STRING build, header or
010800* data row.
010900*
011000 01  PD-Detail-Line-R redefines PD-Detail-Line
011100                           pic x(133).
011200*
011300 fd  PD-Daily-File.
011400 01  PD-Daily-Line.
011500     03  PD-Daily-Text         pic x(120).
011600     03  filler                pic x(13).
011700 01  PD-Daily-Line-R redefines PD-Daily-Line
011800                           pic x(133).
011900*
012000 fd  PD-Weekly-File.
012100 01  PD-Weekly-Line.
012200     03  PD-Weekly-Text        pic x(85).
012300     03  filler                pic x(15).
012400 01  PD-Weekly-Line-R redefines PD-Weekly-Line
012500                           pic x(100).
012600*
012700 working-storage          section.
012800*----------------------
012900 77  Prog-Name                 pic x(15) value "PD020 (1.02.03)".
013000*
013100 01  WS-Data.
013200     03  WS-Store-Status       pic xx.
013300     03  WS-Detail-Status      pic xx.
013400     03  WS-Daily-Status       pic xx.
013500     03  WS-Weekly-Status      pic xx.
013600     03  WS-Tab-Char           pic x    value x"09".
013700     03  WS-Eof-Store-Sw       pic x    value "N".
013800         88  PD-Eof-Store              value "Y".
013900     03  WS-Slot-Found-Sw      pic x    value "N".
014000         88  PD-Slot-Found              value "Y".
014100     03  WS-Sort-Sw            pic x.
014200         88  WS-Sort-Made-Swap         value "Y".
014300*
014400 01  WS-Counters.
014500     03  WS-Rec-Count          pic 9(7)   comp   value zero.
014600     03  WS-Inhouse-Count      pic 9(7)   comp   value zero.
014700     03  WS-Outsource-Count    pic 9(7)   comp   value zero.
014800     03  WS-Other-Count        pic 9(7)   comp   value zero.
014900*
015000 01  WS-Amounts.
015100     03  WS-Trunc-Amount       pic s9(11) comp   value zero.
015200     03  WS-Inhouse-Amt        pic s9(11) comp   value zero.
015300     03  WS-Outsource-Amt      pic s9(11) comp   value zero.
015400     03  WS-Other-Amt          pic s9(11) comp   value zero.
015500*
015600* PC1-PC6 controller digit off Str-Mrp-Controller - the third
015700* byte of "PCn", classified in-house/outsourced per Mr Amano's
015800* production-meeting rule.  Zero means not a recognised PCn code
015900* and is carried on the console tallies only, not the pivots.
016000*
016100 01  WS-Ctrl-Digit-Area.
016200     03  WS-Ctrl-Digit         pic 9.
016300         88  WS-Ctrl-Inhouse           value 1 through 3.
016400         88  WS-Ctrl-Outsource         value 4 through 6.
016500*
016600* Completion date broken out of Str-Compl-Date (a packed comp
016700* field) by straight integer division, same as pd010 does - not
016800* a group MOVE, and not a REDEFINES of the comp field either.
016900*
017000 01  WS-Date-Work.
017100     03  WS-Dw-Yr              pic s9(6)  comp.
017200     03  WS-Dw-Mo              pic s9(4)  comp.
017300     03  WS-Dw-Dy              pic s9(4)  comp.
017400*
017500 01  WS-Compl-Date-Fmt.
017600     03  WS-Cdf-Yr             pic 9(4).
017700     03  filler                pic x      value "-".
017800     03  WS-Cdf-Mo             pic 99.
017900     03  filler                pic x      value "-".
018000     03  WS-Cdf-Dy             pic 99.
018100*
018200* Print work fields - DISPLAY copies of the comp fields off the
018300* store record, built fresh for each line since STRING can only
018400* take character data, not the raw bytes of a binary item.
018500*
018600 01  WS-Print-Work.
018700     03  WS-P-Qty1             pic 9(7).
018800     03  WS-P-Qty2             pic 9(7).
018900     03  WS-P-Amt              pic 9(11).
019000     03  WS-P-Week             pic 9(2).
019100     03  WS-P-Week-Label       pic x(6).
019200     03  WS-P-Pc-Amt           pic 9(11).
019300     03  WS-P-Total            pic 9(11).
019400*
019500* Daily pivot table - one entry per distinct (week, date) pair
019600* seen on the record store.  Occurs 400 comfortably covers a
019700* full quarter's worth of production days.
019800*
019900 01  PD-Daily-Tab.
020000     03  Dt-Entries        occurs 400
020100                             indexed by Dt-Ix.
020200         05  Dt-Week             pic 9(2)    comp.
020300         05  Dt-Date             pic 9(8)    comp.
020400         05  Dt-Pc-Amt       occurs 6
020500                               indexed by Dt-Pc-Ix
020600                               pic s9(11)  comp.
020700     03  Dt-Count              pic 9(4)    comp    value zero.
020800*
020900* Weekly pivot table - one entry per distinct week category
021000* (1-6 at most in any calendar month).
021100*
021200 01  PD-Weekly-Tab.
021300     03  Wt-Entries        occurs 10
021400                             indexed by Wt-Ix.
021500         05  Wt-Week             pic 9(2)    comp.
021600         05  Wt-Pc-Amt       occurs 6
021700                               indexed by Wt-Pc-Ix
021800                               pic s9(11)  comp.
021900     03  Wt-Count              pic 9(4)    comp    value zero.
022000*
022100* Bubble-sort swap cells - daily sorts on the compound key
022200* (week, date); weekly sorts on week alone.
022300*
022400 01  WS-Daily-Swap.
022500     03  WS-Ds-Week            pic 9(2)    comp.
022600     03  WS-Ds-Date            pic 9(8)    comp.
022700     03  WS-Ds-Pc-Amt      occurs 6
022800                             indexed by WS-Ds-Ix
022900                             pic s9(11)  comp.
023000*
023100 01  WS-Weekly-Swap.
023200     03  WS-Ws-Week            pic 9(2)    comp.
023300     03  WS-Ws-Pc-Amt      occurs 6
023400                             indexed by WS-Ws-Ix
023500                             pic s9(11)  comp.
023600*
023700 01  WS-Grand-Totals.
023800     03  Gt-Pc-Amt         occurs 6
023900                             indexed by Gt-Ix
024000                             pic s9(11)  comp    value zero.
024100     03  Gt-Row-Total          pic s9(11)  comp    value zero.
024200*
024300 01  Error-Messages.
024400     03  PD020    pic x(40) value
024500         "PD020 Record store PDSTORE is empty".
024600     03  PD021    pic x(30) value
024700         "PD021 PDSTORE open failed  ".
024800*
024900 procedure division.
025000*===================
025100*
025200 aa000-Main                   section.
025300***************************************
025400*
025500     open     input PD-Store-File.
025600     if       WS-Store-Status not = "00"
025700              display PD021 WS-Store-Status
025800              goback.
025900     open     output PD-Detail-File PD-Daily-File PD-Weekly-File.
026000     perform  aa005-Write-Headers through aa005-Exit.
026100     perform  aa010-Process-One-Rec through aa010-Exit
026200              until PD-Eof-Store.
026300     close    PD-Store-File.
026400*
026500     if       WS-Rec-Count = zero
026600              display PD020.
026700*
026800     perform  zz050-Sort-Daily-Tab through zz050-Exit.
026900     perform  zz060-Sort-Weekly-Tab through zz060-Exit.
027000     perform  zz070-Print-Daily-Report through zz070-Exit
027100              varying Dt-Ix from 1 by 1
027200              until Dt-Ix > Dt-Count.
027300     perform  zz080-Print-Weekly-Report through zz080-Exit
027400              varying Wt-Ix from 1 by 1
027500              until Wt-Ix > Wt-Count.
027600     perform  zz085-Print-Grand-Total through zz085-Exit.
027700     close    PD-Detail-File PD-Daily-File PD-Weekly-File.
027800     perform  zz090-Console-Summary through zz090-Exit.
027900     goback.
028000*
028100 aa000-Exit.  exit section.
028200*
028300 aa005-Write-Headers          section.
028400***************************************
028500*
028600     move     spaces to PD-Detail-Line-R.
028700     string   "MRP-CONTROLLER" WS-Tab-Char
028800              "COMPLETION-DATE" WS-Tab-Char
028900              "ORDER-NUMBER" WS-Tab-Char
029000              "ITEM-CODE" WS-Tab-Char
029100              "ITEM-TEXT" WS-Tab-Char
029200              "PLANNED-QTY" WS-Tab-Char
029300              "COMPLETED-QTY" WS-Tab-Char
029400              "AMOUNT" WS-Tab-Char
029500              "WEEK-CATEGORY"
029600              delimited by size into PD-Detail-Text.
029700     write    PD-Detail-Line.
029800*
029900     move     spaces to PD-Daily-Line-R.
030000     string   "WEEK-CATEGORY" WS-Tab-Char
030100              "COMPLETION-DATE" WS-Tab-Char
030200              "DATE" WS-Tab-Char
030300              "PC1" WS-Tab-Char
030400              "PC2" WS-Tab-Char
030500              "PC4" WS-Tab-Char
030600              "PC5" WS-Tab-Char
030700              "PC6" WS-Tab-Char
030800              "DAILY-TOTAL"
030900              delimited by size into PD-Daily-Text.
031000     write    PD-Daily-Line.
031100*
031200     move     spaces to PD-Weekly-Line-R.
031300     string   "WEEK-CATEGORY" WS-Tab-Char
031400              "PC1" WS-Tab-Char
031500              "PC2" WS-Tab-Char
031600              "PC4" WS-Tab-Char
031700              "PC5" WS-Tab-Char
031800              "PC6" WS-Tab-Char
031900              "TOTAL"
032000              delimited by size into PD-Weekly-Text.
032100     write    PD-Weekly-Line.
032200*
032300 aa005-Exit.  exit section.
032400*
032500 aa010-Process-One-Rec        section.
032600***************************************
032700*
032800     read     PD-Store-File
032900              at end
033000                       move "Y" to WS-Eof-Store-Sw
033100                       go to aa010-Exit
033200     end-read.
033300     add      1 to WS-Rec-Count.
033400     move     Str-Amount to WS-Trunc-Amount.
033500     perform  aa020-Write-Detail-Line through aa020-Exit.
033600     perform  aa030-Classify-Controller through aa030-Exit.
033700     perform  aa040-Accumulate-Daily through aa040-Exit.
033800     perform  aa050-Accumulate-Weekly through aa050-Exit.
033900*
034000 aa010-Exit.  exit section.
034100*
034200 aa020-Write-Detail-Line      section.
034300***************************************
034400*
034500     compute  WS-Dw-Yr = Str-Compl-Date / 10000.
034600     compute  WS-Dw-Mo =
034700              (Str-Compl-Date / 100) - (WS-Dw-Yr * 100).
034800     compute  WS-Dw-Dy =
034900              Str-Compl-Date - ((Str-Compl-Date / 100) * 100).
035000     move     WS-Dw-Yr to WS-Cdf-Yr.
035100     move     WS-Dw-Mo to WS-Cdf-Mo.
035200     move     WS-Dw-Dy to WS-Cdf-Dy.
035300*
035400     move     Str-Order-Qty  to WS-P-Qty1.
035500     move     Str-Actual-Qty to WS-P-Qty2.
035600     move     WS-Trunc-Amount to WS-P-Amt.
035700     move     Str-Week-Category to WS-P-Week.
035800*
035900     move     spaces to PD-Detail-Line-R.
036000     string   Str-Mrp-Controller WS-Tab-Char
036100              WS-Compl-Date-Fmt WS-Tab-Char
036200              Str-Order-No WS-Tab-Char
036300              Str-Item-Code WS-Tab-Char
036400              Str-Item-Text WS-Tab-Char
036500              WS-P-Qty1 WS-Tab-Char
036600              WS-P-Qty2 WS-Tab-Char
036700              WS-P-Amt WS-Tab-Char
036800              WS-P-Week
036900              delimited by size into PD-Detail-Text.
037000     write    PD-Detail-Line.
037100*
037200 aa020-Exit.  exit section.
037300*
037400 aa030-Classify-Controller    section.
037500***************************************
037600*
037700     if       Str-Mrp-Controller (1:2) = "PC"
037800              and Str-Mrp-Controller (3:1) is PD-Digits
037900              move Str-Mrp-Controller (3:1) to WS-Ctrl-Digit
038000     else
038100              move 0 to WS-Ctrl-Digit.
038200*
038300     if       WS-Ctrl-Inhouse
038400              add      1 to WS-Inhouse-Count
038500              add      WS-Trunc-Amount to WS-Inhouse-Amt
038600     else
038700     if       WS-Ctrl-Outsource
038800              add      1 to WS-Outsource-Count
038900              add      WS-Trunc-Amount to WS-Outsource-Amt
039000     else
039100              add      1 to WS-Other-Count
039200              add      WS-Trunc-Amount to WS-Other-Amt.
039300*
039400 aa030-Exit.  exit section.
039500*
039600 aa040-Accumulate-Daily       section.
039700***************************************
039800*
039900     move     "N" to WS-Slot-Found-Sw.
040000     perform  aa041-Find-Daily-Slot through aa041-Exit
040100              varying Dt-Ix from 1 by 1
040200              until Dt-Ix > Dt-Count or PD-Slot-Found.
040300     if       not PD-Slot-Found and Dt-Count < 400
040400              add      1 to Dt-Count
040500              set      Dt-Ix to Dt-Count
040600              move     Str-Week-Category to Dt-Week (Dt-Ix)
040700              move     Str-Compl-Date to Dt-Date (Dt-Ix)
040800              perform  aa042-Zero-Daily-Slot through aa042-Exit
040900                       varying Dt-Pc-Ix from 1 by 1
041000                       until Dt-Pc-Ix > 6.
041100*
041200     if       WS-Ctrl-Digit > 0 and WS-Ctrl-Digit < 7
041300              add      WS-Trunc-Amount
041400                       to Dt-Pc-Amt (Dt-Ix, WS-Ctrl-Digit).
041500*
041600 aa040-Exit.  exit section.
041700*
041800 aa041-Find-Daily-Slot        section.
041900***************************************
042000*
042100     if       Dt-Week (Dt-Ix) = Str-Week-Category
042200              and Dt-Date (Dt-Ix) = Str-Compl-Date
042300              set      PD-Slot-Found to true.
042400*
042500 aa041-Exit.  exit section.
042600*
042700 aa042-Zero-Daily-Slot        section.
042800***************************************
042900*
043000     move     zero to Dt-Pc-Amt (Dt-Ix, Dt-Pc-Ix).
043100*
043200 aa042-Exit.  exit section.
043300*
043400 aa050-Accumulate-Weekly      section.
043500***************************************
043600*
043700     move     "N" to WS-Slot-Found-Sw.
043800     perform  aa051-Find-Weekly-Slot through aa051-Exit
043900              varying Wt-Ix from 1 by 1
044000              until Wt-Ix > Wt-Count or PD-Slot-Found.
044100     if       not PD-Slot-Found and Wt-Count < 10
044200              add      1 to Wt-Count
044300              set      Wt-Ix to Wt-Count
044400              move     Str-Week-Category to Wt-Week (Wt-Ix)
044500              perform  aa052-Zero-Weekly-Slot through aa052-Exit
044600                       varying Wt-Pc-Ix from 1 by 1
044700                       until Wt-Pc-Ix > 6.
044800*
044900     if       WS-Ctrl-Digit > 0 and WS-Ctrl-Digit < 7
045000              add      WS-Trunc-Amount
045100                       to Wt-Pc-Amt (Wt-Ix, WS-Ctrl-Digit).
045200*
045300 aa050-Exit.  exit section.
045400*
045500 aa051-Find-Weekly-Slot       section.
045600***************************************
045700*
045800     if       Wt-Week (Wt-Ix) = Str-Week-Category
045900              set      PD-Slot-Found to true.
046000*
046100 aa051-Exit.  exit section.
046200*
046300 aa052-Zero-Weekly-Slot       section.
046400***************************************
046500*
046600     move     zero to Wt-Pc-Amt (Wt-Ix, Wt-Pc-Ix).
046700*
046800 aa052-Exit.  exit section.
046900*
047000 zz050-Sort-Daily-Tab         section.
047100***************************************
047200*
047300* Hand-rolled ascending bubble sort on (Dt-Week, Dt-Date) - the
047400* table holds at most a few hundred entries, plenty fast for an
047500* overnight step.
047600*
047700     move     "Y" to WS-Sort-Sw.
047800     perform  zz052-One-Daily-Pass through zz052-Exit
047900              until not WS-Sort-Made-Swap.
048000*
048100 zz050-Exit.  exit section.
048200*
048300 zz052-One-Daily-Pass         section.
048400***************************************
048500*
048600     move     "N" to WS-Sort-Sw.
048700     perform  zz054-Compare-Daily-Adj through zz054-Exit
048800              varying Dt-Ix from 1 by 1
048900              until Dt-Ix > Dt-Count - 1.
049000*
049100 zz052-Exit.  exit section.
049200*
049300 zz054-Compare-Daily-Adj      section.
049400***************************************
049500*
049600     if       Dt-Week (Dt-Ix) > Dt-Week (Dt-Ix + 1)
049700              or (Dt-Week (Dt-Ix) = Dt-Week (Dt-Ix + 1)
049800                  and Dt-Date (Dt-Ix) > Dt-Date (Dt-Ix + 1))
049900              perform  zz056-Swap-Daily-Entries through zz056-Exit
050000              move     "Y" to WS-Sort-Sw.
050100*
050200 zz054-Exit.  exit section.
050300*
050400 zz056-Swap-Daily-Entries     section.
050500***************************************
050600*
050700     move     Dt-Week (Dt-Ix)   to WS-Ds-Week.
050800     move     Dt-Date (Dt-Ix)   to WS-Ds-Date.
050900     perform  zz057-Copy-Daily-Pc-To-Swap through zz057-Exit
051000              varying WS-Ds-Ix from 1 by 1
051100              until WS-Ds-Ix > 6.
051200*
051300     move     Dt-Week (Dt-Ix + 1) to Dt-Week (Dt-Ix).
051400     move     Dt-Date (Dt-Ix + 1) to Dt-Date (Dt-Ix).
051500     perform  zz058-Copy-Daily-Pc-Next-To-Cur through zz058-Exit
051600              varying Dt-Pc-Ix from 1 by 1
051700              until Dt-Pc-Ix > 6.
051800*
051900     move     WS-Ds-Week to Dt-Week (Dt-Ix + 1).
052000     move     WS-Ds-Date to Dt-Date (Dt-Ix + 1).
052100     perform  zz059-Copy-Swap-To-Daily-Next through zz059-Exit
052200              varying WS-Ds-Ix from 1 by 1
052300              until WS-Ds-Ix > 6.
052400*
052500 zz056-Exit.  exit section.
052600*
052700 zz057-Copy-Daily-Pc-To-Swap  section.
052800***************************************
052900*
053000     move     Dt-Pc-Amt (Dt-Ix, WS-Ds-Ix)
053100                                  to WS-Ds-Pc-Amt (WS-Ds-Ix).
053200*
053300 zz057-Exit.  exit section.
053400*
053500 zz058-Copy-Daily-Pc-Next-To-Cur section.
053600***************************************
053700*
053800     move     Dt-Pc-Amt (Dt-Ix + 1, Dt-Pc-Ix)
053900                                  to Dt-Pc-Amt (Dt-Ix, Dt-Pc-Ix).
054000*
054100 zz058-Exit.  exit section.
054200*
054300 zz059-Copy-Swap-To-Daily-Next section.
054400***************************************
054500*
054600     move     WS-Ds-Pc-Amt (WS-Ds-Ix)
054700                             to Dt-Pc-Amt (Dt-Ix + 1, WS-Ds-Ix).
054800*
054900 zz059-Exit.  exit section.
055000*
055100 zz060-Sort-Weekly-Tab        section.
055200***************************************
055300*
055400* Same bubble-sort idiom as zz050 above, keyed on Wt-Week alone.
055500*
055600     move     "Y" to WS-Sort-Sw.
055700     perform  zz062-One-Weekly-Pass through zz062-Exit
055800              until not WS-Sort-Made-Swap.
055900*
056000 zz060-Exit.  exit section.
056100*
056200 zz062-One-Weekly-Pass        section.
056300***************************************
056400*
056500     move     "N" to WS-Sort-Sw.
056600     perform  zz064-Compare-Weekly-Adj through zz064-Exit
056700              varying Wt-Ix from 1 by 1
056800              until Wt-Ix > Wt-Count - 1.
056900*
057000 zz062-Exit.  exit section.
057100*
057200 zz064-Compare-Weekly-Adj     section.
057300***************************************
057400*
057500     if       Wt-Week (Wt-Ix) > Wt-Week (Wt-Ix + 1)
057600              perform  zz066-Swap-Weekly-Entries
057700                       through zz066-Exit
057800              move     "Y" to WS-Sort-Sw.
057900*
058000 zz064-Exit.  exit section.
058100*
058200 zz066-Swap-Weekly-Entries    section.
058300***************************************
058400*
058500     move     Wt-Week (Wt-Ix) to WS-Ws-Week.
058600     perform  zz067-Copy-Weekly-Pc-To-Swap through zz067-Exit
058700              varying WS-Ws-Ix from 1 by 1
058800              until WS-Ws-Ix > 6.
058900*
059000     move     Wt-Week (Wt-Ix + 1) to Wt-Week (Wt-Ix).
059100     perform  zz068-Copy-Weekly-Pc-Next-To-Cur through zz068-Exit
059200              varying Wt-Pc-Ix from 1 by 1
059300              until Wt-Pc-Ix > 6.
059400*
059500     move     WS-Ws-Week to Wt-Week (Wt-Ix + 1).
059600     perform  zz069-Copy-Swap-To-Weekly-Next through zz069-Exit
059700              varying WS-Ws-Ix from 1 by 1
059800              until WS-Ws-Ix > 6.
059900*
060000 zz066-Exit.  exit section.
060100*
060200 zz067-Copy-Weekly-Pc-To-Swap section.
060300***************************************
060400*
060500     move     Wt-Pc-Amt (Wt-Ix, WS-Ws-Ix)
060600                                  to WS-Ws-Pc-Amt (WS-Ws-Ix).
060700*
060800 zz067-Exit.  exit section.
060900*
061000 zz068-Copy-Weekly-Pc-Next-To-Cur section.
061100***************************************
061200*
061300     move     Wt-Pc-Amt (Wt-Ix + 1, Wt-Pc-Ix)
061400                                  to Wt-Pc-Amt (Wt-Ix, Wt-Pc-Ix).
061500*
061600 zz068-Exit.  exit section.
061700*
061800 zz069-Copy-Swap-To-Weekly-Next section.
061900***************************************
062000*
062100     move     WS-Ws-Pc-Amt (WS-Ws-Ix)
062200                             to Wt-Pc-Amt (Wt-Ix + 1, WS-Ws-Ix).
062300*
062400 zz069-Exit.  exit section.
062500*
062600 zz070-Print-Daily-Report     section.
062700***************************************
062800*
062900     compute  WS-Dw-Yr = Dt-Date (Dt-Ix) / 10000.
063000     compute  WS-Dw-Mo =
063100              (Dt-Date (Dt-Ix) / 100) - (WS-Dw-Yr * 100).
063200     compute  WS-Dw-Dy =
063300              Dt-Date (Dt-Ix) - ((Dt-Date (Dt-Ix) / 100) * 100).
063400     move     WS-Dw-Yr to WS-Cdf-Yr.
063500     move     WS-Dw-Mo to WS-Cdf-Mo.
063600     move     WS-Dw-Dy to WS-Cdf-Dy.
063700     move     Dt-Week (Dt-Ix) to WS-P-Week.
063800*
063900     compute  WS-P-Total =
064000              Dt-Pc-Amt (Dt-Ix, 1) + Dt-Pc-Amt (Dt-Ix, 2)
064100              + Dt-Pc-Amt (Dt-Ix, 3) + Dt-Pc-Amt (Dt-Ix, 4)
064200              + Dt-Pc-Amt (Dt-Ix, 5) + Dt-Pc-Amt (Dt-Ix, 6).
064300*
064400     move     spaces to PD-Daily-Line-R.
064500     string   WS-P-Week WS-Tab-Char
064600              WS-Compl-Date-Fmt WS-Tab-Char
064700              WS-Compl-Date-Fmt WS-Tab-Char
064800              Dt-Pc-Amt (Dt-Ix, 1) WS-Tab-Char
064900              Dt-Pc-Amt (Dt-Ix, 2) WS-Tab-Char
065000              Dt-Pc-Amt (Dt-Ix, 4) WS-Tab-Char
065100              Dt-Pc-Amt (Dt-Ix, 5) WS-Tab-Char
065200              Dt-Pc-Amt (Dt-Ix, 6) WS-Tab-Char
065300              WS-P-Total
065400              delimited by size into PD-Daily-Text.
065500     write    PD-Daily-Line.
065600*
065700 zz070-Exit.  exit section.
065800*
065900 zz080-Print-Weekly-Report    section.
066000***************************************
066100*
066200     move     Wt-Week (Wt-Ix) to WS-P-Week.
066300     move     WS-P-Week to WS-P-Week-Label.
066400*
066500     compute  WS-P-Total =
066600              Wt-Pc-Amt (Wt-Ix, 1) + Wt-Pc-Amt (Wt-Ix, 2)
066700              + Wt-Pc-Amt (Wt-Ix, 3) + Wt-Pc-Amt (Wt-Ix, 4)
066800              + Wt-Pc-Amt (Wt-Ix, 5) + Wt-Pc-Amt (Wt-Ix, 6).
066900*
067000     perform  zz086-Add-Row-To-Grand-Total through zz086-Exit
067100              varying Gt-Ix from 1 by 1
067200              until Gt-Ix > 6.
067300     add      WS-P-Total to Gt-Row-Total.
067400*
067500     move     spaces to PD-Weekly-Line-R.
067600     string   WS-P-Week-Label WS-Tab-Char
067700              Wt-Pc-Amt (Wt-Ix, 1) WS-Tab-Char
067800              Wt-Pc-Amt (Wt-Ix, 2) WS-Tab-Char
067900              Wt-Pc-Amt (Wt-Ix, 4) WS-Tab-Char
068000              Wt-Pc-Amt (Wt-Ix, 5) WS-Tab-Char
068100              Wt-Pc-Amt (Wt-Ix, 6) WS-Tab-Char
068200              WS-P-Total
068300              delimited by size into PD-Weekly-Text.
068400     write    PD-Weekly-Line.
068500*
068600 zz080-Exit.  exit section.
068700*
068800 zz085-Print-Grand-Total      section.
068900***************************************
069000*
069100     move     "合計" to WS-P-Week-Label.
069200*
069300     move     spaces to PD-Weekly-Line-R.
069400     string   WS-P-Week-Label WS-Tab-Char
069500              Gt-Pc-Amt (1) WS-Tab-Char
069600              Gt-Pc-Amt (2) WS-Tab-Char
069700              Gt-Pc-Amt (4) WS-Tab-Char
069800              Gt-Pc-Amt (5) WS-Tab-Char
069900              Gt-Pc-Amt (6) WS-Tab-Char
070000              Gt-Row-Total
070100              delimited by size into PD-Weekly-Text.
070200     write    PD-Weekly-Line.
070300*
070400 zz085-Exit.  exit section.
070500*
070600 zz086-Add-Row-To-Grand-Total section.
070700***************************************
070800*
070900     add      Wt-Pc-Amt (Wt-Ix, Gt-Ix) to Gt-Pc-Amt (Gt-Ix).
071000*
071100 zz086-Exit.  exit section.
071200*
071300 zz090-Console-Summary        section.
071400***************************************
071500*
071600     display  "PD020 REPORT GENERATOR -".
071700     display  "  Records written  : " WS-Rec-Count.
071800     display  "  Distinct days    : " Dt-Count.
071900     display  "  Distinct weeks   : " Wt-Count.
072000     display  "  In-house  (PC1-3): count=" WS-Inhouse-Count
072100              " amt=" WS-Inhouse-Amt.
072200     display  "  Outsourced(PC4-6): count=" WS-Outsource-Count
072300              " amt=" WS-Outsource-Amt.
072400     display  "  Other/unknown    : count=" WS-Other-Count
072500              " amt=" WS-Other-Amt.
072600*
072700 zz090-Exit.  exit section.
072800*
