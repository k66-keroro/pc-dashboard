000100*******************************************
000200*                                          *
000300*  Record Definition For ZP58 Goods       *
000400*        Issue Extract File               *
000500*     Uses Zp58-Order-No as key           *
000600*     Trimmed, blank & dup rows dropped   *
000700*                                          *
000800*******************************************
000900* File size 20 bytes.
001000*
001100* 05/04/26 vbc - Created.
001200*
001300 01  PD-Zp58-Record.
001400     03  Zp58-Order-No           pic x(12).
001500     03  filler                  pic x(8).
001600*
